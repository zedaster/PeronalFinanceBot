000100*------------------------------------------------------------*
000200*    BSEFCAT  -  LAYOUT DE REGISTRO DE CATEGORIA (CATEGORY)  *
000300*    CATEGORIA ESTANDAR = CAT-USER-ID EN CEROS/BLANCOS       *
000400*------------------------------------------------------------*
000500*    91003 14/02/94 RTV  VERSION ORIGINAL DEL LAYOUT         *       91003
000600*    93117 09/09/97 LQP  SE AGREGA CAT-TYPE INGRESO/EGRESO   *       93117
000700*    P014927 19/01/99 LQP  SE AGREGAN 88 DE CONDICION        *    P014927
000800*------------------------------------------------------------*
000900 01  REG-BSEFCAT.
001000     02  CAT-ID                  PIC 9(09).
001100     02  CAT-USER-ID             PIC 9(09).
001200         88  CAT-ES-ESTANDAR     VALUE ZEROS.
001300     02  CAT-NAME                PIC X(40).
001400     02  CAT-TYPE                PIC X(01).
001500         88  CAT-ES-INGRESO      VALUE 'I'.
001600         88  CAT-ES-EGRESO       VALUE 'E'.
001700     02  FILLER                  PIC X(05).
