000100************************************************************************
000200***   * P014920 11/01/99 LQP  Y2K - AMPLIACION DE AA A AAAA EN FECHAS  *
000300***   * P013288 02/06/98 LQP  NUEVO COMANDO REPORT_EXPENSE             *
000400***   * P011044 19/11/96 HRM  NUEVO COMANDO LIST_CATEGORIES            *
000500***   * P009117 23/08/95 HRM  SE AGREGA COMANDO REMOVE_INCOME_CATEGORY *
000600***   * 93117   09/09/94 RTV  VERSION ORIGINAL DEL DESPACHADOR         *
000700************************************************************************
000800*IDAPL*BSE
000900*OBJET*****************************************************************
001000*OBJET*** OPERACION DESPACHARCOMANDOFINANZAS                          **
001100*OBJET*****************************************************************
001200*=======================*
001300 IDENTIFICATION DIVISION.
001400*=======================*
001500 PROGRAM-ID. BSEF001.
001600 AUTHOR. RAUL TORRES VEGA.
001700 INSTALLATION. BSE - BUS DE SERVICIO EMPRESARIAL.
001800 DATE-WRITTEN. 09/09/94.
001900 DATE-COMPILED.
002000 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002100*------------------------------------------------------------*
002200*    PROPOSITO - DESPACHADOR DE COMANDOS DEL FINANZAS-BOT.   *
002300*    LEE UN COMANDO POR LINEA DEL ARCHIVO COMMAND-IN, LO      *
002400*    BUSCA EN LA TABLA WT02-TABLA-COMANDOS Y LLAMA AL         *
002500*    PROGRAMA MANEJADOR QUE LE CORRESPONDE.  SI EL COMANDO    *
002600*    NO EXISTE EN LA TABLA, ARMA LA RESPUESTA DE COMANDO NO   *
002700*    ENCONTRADO Y CONTINUA CON LA SIGUIENTE LINEA.             *
002800*------------------------------------------------------------*
002900*    BITACORA DE CAMBIOS                                     *
003000*    93117   09/09/94 RTV  VERSION ORIGINAL DEL DESPACHADOR  *       93117
003100*    94220   02/03/95 RTV  SE CORRIGE BUSQUEDA DE COMANDO EN *       94220
003200*                          MINUSCULAS                        *       94220
003300*    P009117 23/08/95 HRM  SE AGREGA COMANDO                 *     P009117
003400*                          REMOVE_INCOME_CATEGORY             *    P009117
003500*    P011044 19/11/96 HRM  NUEVO COMANDO LIST_CATEGORIES      *    P011044
003600*    P013288 02/06/98 LQP  NUEVO COMANDO REPORT_EXPENSE       *    P013288
003700*    P014920 11/01/99 LQP  Y2K - SOLO AFECTA COPY BSEFDTE     *    P014920
003800*    P020130 14/02/00 LQP  SE REVISA REDACCION DEL MENSAJE DE *    P020130
003900*                          COMANDO NO ENCONTRADO, SIN CAMBIO  *    P020130
004000*                          DE FORMATO                         *    P020130
004100*    P025871 19/09/03 JCR  MANTENIMIENTO PREVENTIVO DE        *    P025871
004200*                          COMENTARIOS, SIN CAMBIO FUNCIONAL  *    P025871
004300*------------------------------------------------------------*
004400*====================*
004500 ENVIRONMENT DIVISION.
004600*====================*
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     CLASS CLASE-NUMERICA IS '0' THRU '9'
005200     UPSI-0 ON STATUS IS WE-MODO-PRUEBA.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT COMMAND-IN     ASSIGN TO CMDIN
005600            ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT RESPONSE-OUT   ASSIGN TO RSPOUT
005800            ORGANIZATION IS LINE SEQUENTIAL.
005900     SELECT USER-FILE      ASSIGN TO USRFILE
006000            ORGANIZATION IS SEQUENTIAL.
006100*=============*
006200 DATA DIVISION.
006300*=============*
006400 FILE SECTION.
006500 FD  COMMAND-IN
006600     LABEL RECORDS ARE STANDARD.
006700     COPY BSEFCMD.
006800 FD  RESPONSE-OUT
006900     LABEL RECORDS ARE STANDARD.
007000     COPY BSEFRSP.
007100 FD  USER-FILE
007200     LABEL RECORDS ARE STANDARD.
007300     COPY BSEFUSR.
007400*=======================*
007500 WORKING-STORAGE SECTION.
007600*=======================*
007700 01  WE-ESPECIALES.
007800     02  WE-FIN-ARCHIVO          PIC X(01)  VALUE 'N'.
007900     02  WE-MODO-PRUEBA          PIC X(01)  VALUE 'N'.
008000     02  WE-SW-ENCONTRADO        PIC X(01)  VALUE 'N'.
008100     02  WE-SW-USR-ENCONTRADO    PIC X(01)  VALUE 'N'.
008200     02  WE-SW-FIN-USR           PIC X(01)  VALUE 'N'.
008300     02  WE-IDX-COMANDO          PIC 9(03)  COMP  VALUE ZEROS.
008400     02  WE-CONT-LEIDOS          PIC 9(07)  COMP  VALUE ZEROS.
008500     02  WE-CONT-DESPACHADOS     PIC 9(07)  COMP  VALUE ZEROS.
008600     02  WE-CMD-NOMBRE-MAYUSC    PIC X(30)  VALUE SPACES.
008700     02  FILLER                  PIC X(05)  VALUE SPACES.
008800*------------------ COPIA DE LA FECHA DE PROCESO ---------------*
008900     COPY BSEFDTE.
009000*------------------ TABLA DE ERRORES ----------------------------*
009100 01  WT01-TABLA-MENSAJES.
009200     02  FILLER                  PIC X(64)  VALUE
009300          '001*Comando despachado correctamente
009400-         '-BSEF001 '.
009500     02  FILLER                  PIC X(64)  VALUE
009600          '002*Comanda no encontrada
009700-         '-BSEF001 '.
009800 01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
009900     02  FILLER  OCCURS  2  TIMES.
010000         04  WT01-COD-MSG        PIC 9(03).
010100         04  FILLER              PIC X(01).
010200         04  WT01-TXT-MSG.
010300             06  WT01-MSG-DSC    PIC X(51).
010400             06  WT01-MSG-PRG    PIC X(09).
010500*------------------ TABLA DE COMANDOS DEL FINANZAS-BOT ----------*
010600 01  WT02-TABLA-COMANDOS.
010700     02  FILLER                  PIC X(40)  VALUE
010800         'SET_BALANCE                    BSEF002 X'.
010900     02  FILLER                  PIC X(40)  VALUE
011000         'REMOVE_INCOME_CATEGORY         BSEF003 I'.
011100     02  FILLER                  PIC X(40)  VALUE
011200         'REMOVE_EXPENSE_CATEGORY        BSEF003 E'.
011300     02  FILLER                  PIC X(40)  VALUE
011400         'LIST_CATEGORIES                BSEF004 X'.
011500     02  FILLER                  PIC X(40)  VALUE
011600         'REPORT_EXPENSE                 BSEF005 X'.
011700 01  FILLER  REDEFINES  WT02-TABLA-COMANDOS.
011800     02  WT02-ENTRADA  OCCURS  5  TIMES.
011900         04  WT02-NOMBRE-CMD     PIC X(30).
012000         04  FILLER              PIC X(01).
012100         04  WT02-PROGRAMA       PIC X(07).
012200         04  FILLER              PIC X(01).
012300         04  WT02-TIPO-CAT       PIC X(01).
012400*------------------ COMAREA CON LOS MANEJADORES ------------------*
012500     COPY BSEFCOM.
012600*------------------*
012700 PROCEDURE DIVISION.
012800*------------------*
012900     PERFORM  000-INICIAR-RUTINA.
013000     PERFORM  100-PROCESAR-RUTINA.
013100     PERFORM  900-TERMINAR-RUTINA.
013200*--------------*
013300 000-INICIAR-RUTINA.
013400*--------------*
013500     OPEN INPUT  COMMAND-IN.
013600     OPEN OUTPUT RESPONSE-OUT.
013700     ACCEPT WE-BSEFDTE-FECHA-PROCESO FROM DATE.
013800*---------------*
013900 100-PROCESAR-RUTINA.
014000*---------------*
014100     PERFORM  110-LEER-COMANDO
014200                 THRU  110-LEER-COMANDO-EXIT
014300        UNTIL  WE-FIN-ARCHIVO = 'S'.
014400*--------------------*
014500 110-LEER-COMANDO.
014600*--------------------*
014700     READ  COMMAND-IN
014800         AT END
014900             MOVE 'S'             TO WE-FIN-ARCHIVO
015000             GO TO 110-LEER-COMANDO-EXIT
015100     END-READ.
015200     ADD  1                       TO WE-CONT-LEIDOS.
015300     PERFORM  150-BUSCAR-USUARIO.
015400     PERFORM  200-NORMALIZAR-COMANDO.
015500     PERFORM  300-BUSCAR-COMANDO.
015600     IF  WE-IDX-COMANDO > ZEROS
015700         PERFORM  400-LLAMAR-MANEJADOR
015800     ELSE
015900         PERFORM  500-COMANDO-NO-ENCONTRADO
016000     END-IF.
016100     PERFORM  600-ESCRIBIR-RESPUESTA.
016200 110-LEER-COMANDO-EXIT.
016300     EXIT.
016400*--------------------*
016500 150-BUSCAR-USUARIO.
016600*--------------------*
016700*--- LOCALIZA AL USUARIO DUENO DEL COMANDO EN USER-FILE POR SU
016800*--- CHAT-ID, PARA ENTREGARLO YA RESUELTO AL MANEJADOR.
016900     MOVE ZEROS                   TO BCOM-USR-ID.
017000     MOVE ZEROS                   TO BCOM-USR-BALANCE.
017100     MOVE 'N'                     TO WE-SW-USR-ENCONTRADO.
017200     MOVE 'N'                     TO WE-SW-FIN-USR.
017300     OPEN INPUT  USER-FILE.
017400     PERFORM  160-LEER-USUARIO
017500                 THRU  160-LEER-USUARIO-EXIT
017600        UNTIL  WE-SW-FIN-USR = 'S'
017700            OR  WE-SW-USR-ENCONTRADO = 'S'.
017800     CLOSE  USER-FILE.
017900*--------------------*
018000 160-LEER-USUARIO.
018100*--------------------*
018200     READ  USER-FILE
018300         AT END
018400             MOVE 'S'             TO WE-SW-FIN-USR
018500             GO TO 160-LEER-USUARIO-EXIT
018600     END-READ.
018700     IF  USR-CHAT-ID = CMD-USER-CHAT-ID
018800         MOVE USR-ID               TO BCOM-USR-ID
018900         MOVE USR-BALANCE          TO BCOM-USR-BALANCE
019000         MOVE 'S'                  TO WE-SW-USR-ENCONTRADO
019100     END-IF.
019200 160-LEER-USUARIO-EXIT.
019300     EXIT.
019400*------------------------*
019500 200-NORMALIZAR-COMANDO.
019600*------------------------*
019700*--- LA TABLA DE COMANDOS ESTA EN MAYUSCULAS; EL COMANDO DE
019800*--- ENTRADA PUEDE LLEGAR EN MAYUSCULAS O MINUSCULAS.
019900     MOVE CMD-NAME                TO WE-CMD-NOMBRE-MAYUSC.
020000     INSPECT WE-CMD-NOMBRE-MAYUSC
020100         CONVERTING
020200         'abcdefghijklmnopqrstuvwxyz'
020300         TO
020400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020500*--------------------*
020600 300-BUSCAR-COMANDO.
020700*--------------------*
020800     MOVE ZEROS                   TO WE-IDX-COMANDO.
020900     MOVE 'N'                     TO WE-SW-ENCONTRADO.
021000     PERFORM  310-COMPARAR-COMANDO
021100                 THRU  310-COMPARAR-COMANDO-EXIT
021200        VARYING  WE-IDX-COMANDO  FROM  1  BY  1
021300           UNTIL  WE-IDX-COMANDO > 5
021400              OR  WE-SW-ENCONTRADO = 'S'.
021500     IF  WE-SW-ENCONTRADO = 'N'
021600         MOVE ZEROS                TO WE-IDX-COMANDO
021700     END-IF.
021800*------------------------------*
021900 310-COMPARAR-COMANDO.
022000*------------------------------*
022100     IF  WT02-NOMBRE-CMD (WE-IDX-COMANDO) = WE-CMD-NOMBRE-MAYUSC
022200         MOVE 'S'                  TO WE-SW-ENCONTRADO
022300     END-IF.
022400 310-COMPARAR-COMANDO-EXIT.
022500     EXIT.
022600*------------------------*
022700 400-LLAMAR-MANEJADOR.
022800*------------------------*
022900     MOVE CMD-NAME                TO BCOM-CMD-NAME.
023000     MOVE CMD-USER-CHAT-ID        TO BCOM-USER-CHAT-ID.
023100     MOVE CMD-ARG                 TO BCOM-ARG.
023200     MOVE WT02-TIPO-CAT (WE-IDX-COMANDO)
023300                                        TO BCOM-CAT-TYPE.
023400     MOVE SPACES                  TO BCOM-RESPUESTA-TXT.
023500     MOVE ZEROS                   TO BCOM-COD-RESPUESTA.
023600     CALL WT02-PROGRAMA (WE-IDX-COMANDO)
023700          USING BSEF-COMAREA.
023800     ADD  1                       TO WE-CONT-DESPACHADOS.
023900*------------------------------*
024000 500-COMANDO-NO-ENCONTRADO.
024100*------------------------------*
024200*    --- P009117 EL TEXTO SE MANTIENE EN EL IDIOMA ORIGINAL
024300*    --- DEL FINANZAS-BOT (RUSO), TAL COMO LLEGA AL USUARIO.
024400     MOVE WT01-COD-MSG (02)       TO BCOM-COD-RESPUESTA.
024500     MOVE 'Команда не найдена'
024600                                        TO BCOM-RESPUESTA-TXT.
024700     MOVE CMD-USER-CHAT-ID        TO BCOM-USER-CHAT-ID.
024800*--------------------*
024900 600-ESCRIBIR-RESPUESTA.
025000*--------------------*
025100     MOVE BCOM-USER-CHAT-ID       TO RSP-USER-CHAT-ID.
025200     MOVE BCOM-RESPUESTA-TXT      TO RSP-TEXT.
025300     WRITE REG-BSEFRSP.
025400*---------------*
025500 900-TERMINAR-RUTINA.
025600*---------------*
025700     CLOSE  COMMAND-IN.
025800     CLOSE  RESPONSE-OUT.
025900     GOBACK.
