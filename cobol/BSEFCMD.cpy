000100*------------------------------------------------------------*
000200*    BSEFCMD  -  LAYOUT DE REGISTRO DE COMANDO DE ENTRADA    *
000300*    UN COMANDO POR LINEA EN EL ARCHIVO COMMAND-IN           *
000400*------------------------------------------------------------*
000500*    91003 14/02/94 RTV  VERSION ORIGINAL DEL LAYOUT         *       91003
000600*------------------------------------------------------------*
000700 01  REG-BSEFCMD.
000800     02  CMD-NAME                PIC X(30).
000900     02  CMD-USER-CHAT-ID        PIC 9(15).
001000     02  CMD-ARG                 PIC X(40).
001100     02  FILLER                  PIC X(15).
