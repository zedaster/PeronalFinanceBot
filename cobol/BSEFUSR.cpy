000100*------------------------------------------------------------*
000200*    BSEFUSR  -  LAYOUT DE REGISTRO DE USUARIO (USER)        *
000300*    CLAVE DE ACCESO LOGICO = USR-CHAT-ID                   *
000400*------------------------------------------------------------*
000500*    91003 14/02/94 RTV  VERSION ORIGINAL DEL LAYOUT         *       91003
000600*------------------------------------------------------------*
000700 01  REG-BSEFUSR.
000800     02  USR-ID                  PIC 9(09).
000900     02  USR-CHAT-ID             PIC 9(15).
001000     02  USR-BALANCE             PIC S9(09)V99 COMP-3.
001100     02  FILLER                  PIC X(10).
