000100************************************************************************
000200***   * P014923 11/01/99 LQP  Y2K - AMPLIACION DE AA A AAAA EN FECHAS  *
000300***   * P011045 20/11/96 HRM  VERSION ORIGINAL DEL MANEJADOR           *
000400************************************************************************
000500*IDAPL*BSE
000600*OBJET*****************************************************************
000700*OBJET*** OPERACION LISTARCATEGORIAS                                  **
000800*OBJET*****************************************************************
000900*=======================*
001000 IDENTIFICATION DIVISION.
001100*=======================*
001200 PROGRAM-ID. BSEF004.
001300 AUTHOR. HUGO RAMOS MEDINA.
001400 INSTALLATION. BSE - BUS DE SERVICIO EMPRESARIAL.
001500 DATE-WRITTEN. 20/11/96.
001600 DATE-COMPILED.
001700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
001800*------------------------------------------------------------*
001900*    PROPOSITO - MANEJADOR DEL COMANDO LIST_CATEGORIES.       *
002000*    ARMA EL LISTADO DE CATEGORIAS DE INGRESO Y EL DE EGRESO  *
002100*    PARA EL USUARIO, PAGINANDO SOBRE EL REPOSITORIO DE       *
002200*    CATEGORIAS (BSEF006) PRIMERO POR LAS ESTANDAR Y LUEGO    *
002300*    POR LAS PROPIAS DEL USUARIO, Y DEVUELVE AMBOS LISTADOS   *
002400*    EN UNA SOLA RESPUESTA SEPARADOS POR SALTO DE LINEA.      *
002500*------------------------------------------------------------*
002600*    BITACORA DE CAMBIOS                                     *
002700*    P011045 20/11/96 HRM  VERSION ORIGINAL, TOMANDO COMO     *    P011045
002800*                          MOLDE EL BUCLE PAGINADO DE BSEO005 *    P011045
002900*    P014923 11/01/99 LQP  Y2K - SOLO AFECTA COPY BSEFDTE     *    P014923
003000*    P020133 17/02/00 LQP  SE REVISA REDACCION DE ENCABEZADOS *    P020133
003100*                          DEL LISTADO, SIN CAMBIO DE FORMATO *    P020133
003200*    P023411 06/05/02 RTV  SE ACLARA EN COMENTARIO EL ORIGEN  *    P023411
003300*                          DEL BUCLE PAGINADO                 *    P023411
003400*    P025874 26/09/03 JCR  MANTENIMIENTO PREVENTIVO DE        *    P025874
003500*                          COMENTARIOS, SIN CAMBIO FUNCIONAL  *    P025874
003600*------------------------------------------------------------*
003700*====================*
003800 ENVIRONMENT DIVISION.
003900*====================*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     CLASS CLASE-NUMERICA IS '0' THRU '9'
004500     UPSI-0 ON STATUS IS WE-MODO-PRUEBA.
004600*=============*
004700 DATA DIVISION.
004800*=============*
004900 WORKING-STORAGE SECTION.
005000 01  WE-ESPECIALES.
005100     02  WE-MODO-PRUEBA          PIC X(01)  VALUE 'N'.
005200     02  WE-TIPO-ACTUAL          PIC X(01)  VALUE SPACE.
005300     02  WE-PUNT-SCRATCH         PIC 9(03)  COMP  VALUE 1.
005400     02  WE-LEN-ING              PIC 9(03)  COMP  VALUE ZEROS.
005500     02  WE-LEN-EGR              PIC 9(03)  COMP  VALUE ZEROS.
005600     02  WE-NOM-LEN              PIC 9(02)  COMP  VALUE ZEROS.
005700     02  FILLER                  PIC X(05)  VALUE SPACES.
005800*------------------ COPIA DE LA FECHA DE PROCESO ---------------*
005900     COPY BSEFDTE.
006000*------------------ AREA DE TRABAJO DEL NOMBRE DE CATEGORIA ----*
006100 01  WE-AREA-NOMBRE.
006200     02  WE-NOM-LOCAL            PIC X(40)  VALUE SPACES.
006300     02  FILLER                  PIC X(05)  VALUE SPACES.
006400 01  FILLER  REDEFINES  WE-AREA-NOMBRE.
006500     02  WE-NOM-TABLA            PIC X(01)  OCCURS 40 TIMES.
006600*------------------ AREAS DE LOS DOS LISTADOS -------------------*
006700 01  WE-AREA-LISTADOS.
006800     02  WE-TXT-SCRATCH          PIC X(120) VALUE SPACES.
006900     02  WE-TXT-INGRESOS         PIC X(120) VALUE SPACES.
007000     02  WE-TXT-EGRESOS          PIC X(120) VALUE SPACES.
007100     02  FILLER                  PIC X(05)  VALUE SPACES.
007200*------------------ ETIQUETAS DE CADA LISTADO --------------------*
007300 01  WT01-TABLA-MENSAJES.
007400     02  FILLER                  PIC X(64)  VALUE
007500          '001*Доходы
007600-         ' -BSEF004'.
007700     02  FILLER                  PIC X(64)  VALUE
007800          '002*Расходы
007900-         ' -BSEF004'.
008000 01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
008100     02  FILLER  OCCURS  2  TIMES.
008200         04  WT01-COD-MSG        PIC 9(03).
008300         04  FILLER              PIC X(01).
008400         04  WT01-TXT-MSG.
008500             06  WT01-MSG-DSC    PIC X(51).
008600             06  WT01-MSG-PRG    PIC X(09).
008700*------------------ COMAREA DE ENLACE CON EL REPOSITORIO -------*
008800     COPY BSEFCRP.
008900*------------------*
009000 LINKAGE SECTION.
009100*------------------*
009200     COPY BSEFCOM.
009300*------------------*
009400 PROCEDURE DIVISION  USING  BSEF-COMAREA.
009500*------------------*
009600     PERFORM  000-INICIAR-RUTINA.
009700     PERFORM  100-PROCESAR-RUTINA.
009800     PERFORM  900-TERMINAR-RUTINA.
009900*--------------*
010000 000-INICIAR-RUTINA.
010100*--------------*
010200     ACCEPT WE-BSEFDTE-FECHA-PROCESO FROM DATE.
010300*---------------*
010400 100-PROCESAR-RUTINA.
010500*---------------*
010600     MOVE  'I'                    TO WE-TIPO-ACTUAL.
010700     PERFORM  200-ARMAR-LISTA-TIPO.
010800     MOVE  WE-TXT-SCRATCH          TO WE-TXT-INGRESOS.
010900     COMPUTE  WE-LEN-ING = WE-PUNT-SCRATCH - 1.
011000     IF  WE-LEN-ING = ZEROS
011100         MOVE  1                   TO WE-LEN-ING
011200     END-IF.
011300     MOVE  'E'                    TO WE-TIPO-ACTUAL.
011400     PERFORM  200-ARMAR-LISTA-TIPO.
011500     MOVE  WE-TXT-SCRATCH          TO WE-TXT-EGRESOS.
011600     COMPUTE  WE-LEN-EGR = WE-PUNT-SCRATCH - 1.
011700     IF  WE-LEN-EGR = ZEROS
011800         MOVE  1                   TO WE-LEN-EGR
011900     END-IF.
012000     PERFORM  700-ARMAR-RESPUESTA.
012100*--------------------------*
012200 200-ARMAR-LISTA-TIPO.
012300*--------------------------*
012400*--- RECORRE PRIMERO LAS CATEGORIAS ESTANDAR Y LUEGO LAS DEL
012500*--- PROPIO USUARIO PARA EL TIPO INDICADO EN WE-TIPO-ACTUAL.
012600     MOVE  SPACES                  TO WE-TXT-SCRATCH.
012700     MOVE  1                       TO WE-PUNT-SCRATCH.
012800     MOVE  'S'                     TO CRP-OWNER-FLAG.
012900     PERFORM  210-RECORRER-TIPO.
013000     MOVE  'U'                     TO CRP-OWNER-FLAG.
013100     PERFORM  210-RECORRER-TIPO.
013200*--------------------------*
013300 210-RECORRER-TIPO.
013400*--------------------------*
013500     MOVE  WE-TIPO-ACTUAL          TO CRP-CAT-TYPE.
013600     MOVE  BCOM-USR-ID             TO CRP-USER-ID.
013700     MOVE  '01'                    TO CRP-OPERACION.
013800     CALL  'BSEF006'  USING  BSEF-CRP-AREA.
013900     PERFORM  220-AGREGAR-UNA
014000                 THRU  220-AGREGAR-UNA-EXIT
014100        UNTIL  CRP-SW-FIN = 'S'.
014200*--------------------------*
014300 220-AGREGAR-UNA.
014400*--------------------------*
014500     IF  CRP-SW-FIN = 'S'
014600         GO TO 220-AGREGAR-UNA-EXIT
014700     END-IF.
014800     PERFORM  230-CONCATENAR-NOMBRE.
014900     MOVE  '02'                    TO CRP-OPERACION.
015000     CALL  'BSEF006'  USING  BSEF-CRP-AREA.
015100 220-AGREGAR-UNA-EXIT.
015200     EXIT.
015300*--------------------------*
015400 230-CONCATENAR-NOMBRE.
015500*--------------------------*
015600     MOVE  CRP-RES-NAME             TO WE-NOM-LOCAL.
015700     MOVE  40                       TO WE-NOM-LEN.
015800     PERFORM  235-RECORTAR-NOMBRE
015900                 THRU  235-RECORTAR-NOMBRE-EXIT
016000        UNTIL  WE-NOM-LEN = ZEROS
016100           OR  WE-NOM-TABLA (WE-NOM-LEN) NOT = SPACE.
016200     IF  WE-NOM-LEN > ZEROS
016300         IF  WE-PUNT-SCRATCH > 1
016400             STRING  ', '                    DELIMITED BY SIZE
016500                 INTO WE-TXT-SCRATCH
016600                 WITH POINTER WE-PUNT-SCRATCH
016700             END-STRING
016800         END-IF
016900         STRING  WE-NOM-LOCAL (1:WE-NOM-LEN)  DELIMITED BY SIZE
017000             INTO WE-TXT-SCRATCH
017100             WITH POINTER WE-PUNT-SCRATCH
017200         END-STRING
017300     END-IF.
017400*--------------------------*
017500 235-RECORTAR-NOMBRE.
017600*--------------------------*
017700     SUBTRACT  1                    FROM WE-NOM-LEN.
017800 235-RECORTAR-NOMBRE-EXIT.
017900     EXIT.
018000*--------------------*
018100 700-ARMAR-RESPUESTA.
018200*--------------------*
018300     MOVE  SPACES                   TO BCOM-RESPUESTA-TXT.
018400     STRING  WT01-MSG-DSC (01)               DELIMITED BY SPACE
018500             ': '                             DELIMITED BY SIZE
018600             WE-TXT-INGRESOS (1:WE-LEN-ING)   DELIMITED BY SIZE
018700             X'0A'                            DELIMITED BY SIZE
018800             WT01-MSG-DSC (02)                DELIMITED BY SPACE
018900             ': '                             DELIMITED BY SIZE
019000             WE-TXT-EGRESOS (1:WE-LEN-EGR)    DELIMITED BY SIZE
019100         INTO BCOM-RESPUESTA-TXT
019200     END-STRING.
019300     MOVE  ZEROS                    TO BCOM-COD-RESPUESTA.
019400*---------------*
019500 900-TERMINAR-RUTINA.
019600*---------------*
019700     GOBACK.
