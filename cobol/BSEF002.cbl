000100************************************************************************
000200***   * P014921 11/01/99 LQP  Y2K - AMPLIACION DE AA A AAAA EN FECHAS  *
000300***   * P013301 15/06/98 LQP  FORMATO SIN CEROS DE RELLENO EN DECIMAL  *
000400***   * P009118 24/08/95 HRM  SE AJUSTA MENSAJE DE ERROR AL FORMATO    *
000500***   *                       EXIGIDO POR EL FINANZAS-BOT              *
000600***   * 93118   09/09/94 RTV  VERSION ORIGINAL DEL MANEJADOR SALDO     *
000700************************************************************************
000800*IDAPL*BSE
000900*OBJET*****************************************************************
001000*OBJET*** OPERACION ACTUALIZARSALDOUSUARIO                            **
001100*OBJET*****************************************************************
001200*=======================*
001300 IDENTIFICATION DIVISION.
001400*=======================*
001500 PROGRAM-ID. BSEF002.
001600 AUTHOR. RAUL TORRES VEGA.
001700 INSTALLATION. BSE - BUS DE SERVICIO EMPRESARIAL.
001800 DATE-WRITTEN. 09/09/94.
001900 DATE-COMPILED.
002000 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002100*------------------------------------------------------------*
002200*    PROPOSITO - MANEJADOR DEL COMANDO SET_BALANCE.          *
002300*    RECIBE LA COMAREA ARMADA POR BSEF001, VALIDA EL IMPORTE  *
002400*    RECIBIDO EN BCOM-ARG COMO UN NUMERO DECIMAL CON SIGNO    *
002500*    OPCIONAL Y PARTE FRACCIONARIA OPCIONAL, REEMPLAZA EL     *
002600*    SALDO DEL USUARIO EN USER-FILE Y ARMA LA RESPUESTA CON   *
002700*    EL NUEVO SALDO YA FORMATEADO.                            *
002800*------------------------------------------------------------*
002900*    BITACORA DE CAMBIOS                                     *
003000*    93118   09/09/94 RTV  VERSION ORIGINAL DEL MANEJADOR    *       93118
003100*                          SALDO                              *      93118
003200*    94221   06/03/95 RTV  SE AGREGA VALIDACION DE SIGNO EN  *       94221
003300*                          EL IMPORTE RECIBIDO                *      94221
003400*    P009118 24/08/95 HRM  SE AJUSTA EL TEXTO DEL MENSAJE DE *     P009118
003500*                          ERROR AL FORMATO EXIGIDO POR EL   *     P009118
003600*                          FINANZAS-BOT                      *     P009118
003700*    P013301 15/06/98 LQP  EL SALDO CONFIRMADO YA NO MUESTRA *     P013301
003800*                          CEROS DE RELLENO CUANDO EL IMPORTE*     P013301
003900*                          ES ENTERO                          *    P013301
004000*    P014921 11/01/99 LQP  Y2K - SOLO AFECTA COPY BSEFDTE     *    P014921
004100*    P020131 15/02/00 LQP  SE REVISA REDACCION DEL MENSAJE DE *    P020131
004200*                          ERROR, SIN CAMBIO DE FORMATO       *    P020131
004300*    P025872 22/09/03 JCR  MANTENIMIENTO PREVENTIVO DE        *    P025872
004400*                          COMENTARIOS, SIN CAMBIO FUNCIONAL  *    P025872
004500*------------------------------------------------------------*
004600*====================*
004700 ENVIRONMENT DIVISION.
004800*====================*
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     CLASS CLASE-NUMERICA IS '0' THRU '9'
005400     UPSI-0 ON STATUS IS WE-MODO-PRUEBA.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT USER-FILE      ASSIGN TO USRFILE
005800            ORGANIZATION IS SEQUENTIAL.
005900*=============*
006000 DATA DIVISION.
006100*=============*
006200 FILE SECTION.
006300 FD  USER-FILE
006400     LABEL RECORDS ARE STANDARD.
006500     COPY BSEFUSR.
006600*=======================*
006700 WORKING-STORAGE SECTION.
006800*=======================*
006900 01  WE-ESPECIALES.
007000     02  WE-MODO-PRUEBA          PIC X(01)  VALUE 'N'.
007100     02  WE-SW-VALIDO            PIC X(01)  VALUE 'S'.
007200     02  WE-SIGNO                PIC X(01)  VALUE '+'.
007300     02  WE-SW-USR-ENCONTRADO    PIC X(01)  VALUE 'N'.
007400     02  WE-SW-FIN-USR           PIC X(01)  VALUE 'N'.
007500     02  WE-ARG-LEN              PIC 9(02)  COMP  VALUE ZEROS.
007600     02  WE-IDX                  PIC 9(02)  COMP  VALUE ZEROS.
007700     02  WE-CNT-ENT              PIC 9(02)  COMP  VALUE ZEROS.
007800     02  WE-CNT-FRA              PIC 9(02)  COMP  VALUE ZEROS.
007900     02  WE-CNT-PARTES           PIC 9(02)  COMP  VALUE ZEROS.
008000     02  WE-PUNTERO              PIC 9(02)  COMP  VALUE ZEROS.
008100     02  FILLER                  PIC X(05)  VALUE SPACES.
008200*------------------ COPIA DE LA FECHA DE PROCESO ---------------*
008300     COPY BSEFDTE.
008400*------------------ AREAS DE TEXTO DEL IMPORTE RECIBIDO --------*
008500 01  WE-AREA-TEXTO.
008600     02  WE-ARG-LOCAL            PIC X(40)  VALUE SPACES.
008700     02  WE-NUM-TEXTO            PIC X(40)  VALUE SPACES.
008800     02  WE-PARTE-ENTERA         PIC X(09)  VALUE SPACES.
008900     02  WE-PARTE-FRACC          PIC X(02)  VALUE SPACES.
009000     02  WE-VALOR-FRACC-ALFA     PIC X(02)  VALUE '00'.
009100     02  WE-TEXTO-MONTO          PIC X(20)  VALUE SPACES.
009200     02  FILLER                  PIC X(05)  VALUE SPACES.
009300*------------------ TABLA DE CARACTERES DEL ARGUMENTO -----------*
009400 01  FILLER  REDEFINES  WE-ARG-LOCAL.
009500     02  WE-ARG-TABLA            PIC X(01)  OCCURS 40 TIMES.
009600*------------------ PAR ALFA/NUMERICO DE LA PARTE ENTERA --------*
009700 01  WE-VALOR-ENTERO-ALFA        PIC X(09)  JUSTIFIED RIGHT
009800                                                  VALUE ZEROS.
009900 01  WE-VALOR-ENTERO-NUM  REDEFINES  WE-VALOR-ENTERO-ALFA
010000                                       PIC 9(09).
010100*------------------ PAR ALFA/NUMERICO DEL IMPORTE COMPLETO -------*
010200 01  WE-MONTO-GRUPO.
010300     02  WE-MONTO-ENT-PARTE      PIC X(09)  VALUE ZEROS.
010400     02  WE-MONTO-FRA-PARTE      PIC X(02)  VALUE ZEROS.
010500 01  WE-MONTO-NUM  REDEFINES  WE-MONTO-GRUPO
010600                                       PIC 9(09)V99.
010700 01  WE-MONTO-FINAL              PIC S9(09)V99  COMP-3
010800                                                  VALUE ZEROS.
010900*------------------ TABLA DE MENSAJES DEL MANEJADOR --------------*
011000 01  WT01-TABLA-MENSAJES.
011100     02  FILLER                  PIC X(64)  VALUE
011200          '001*Saldo actualizado correctamente
011300-         '-BSEF002 '.
011400     02  FILLER                  PIC X(64)  VALUE
011500          '002*Importe invalido rechazado por validacion
011600-         '-BSEF002 '.
011700 01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
011800     02  FILLER  OCCURS  2  TIMES.
011900         04  WT01-COD-MSG        PIC 9(03).
012000         04  FILLER              PIC X(01).
012100         04  WT01-TXT-MSG.
012200             06  WT01-MSG-DSC    PIC X(51).
012300             06  WT01-MSG-PRG    PIC X(09).
012400*------------------*
012500 LINKAGE SECTION.
012600*------------------*
012700     COPY BSEFCOM.
012800*------------------*
012900 PROCEDURE DIVISION  USING  BSEF-COMAREA.
013000*------------------*
013100     PERFORM  000-INICIAR-RUTINA.
013200     PERFORM  100-PROCESAR-RUTINA.
013300     PERFORM  900-TERMINAR-RUTINA.
013400*--------------*
013500 000-INICIAR-RUTINA.
013600*--------------*
013700     MOVE  'S'                    TO WE-SW-VALIDO.
013800     ACCEPT WE-BSEFDTE-FECHA-PROCESO FROM DATE.
013900*---------------*
014000 100-PROCESAR-RUTINA.
014100*---------------*
014200     PERFORM  300-VALIDAR-IMPORTE.
014300     IF  WE-SW-VALIDO = 'S'
014400         PERFORM  400-CONSTRUIR-IMPORTE
014500         PERFORM  500-FORMATEAR-TEXTO
014600         PERFORM  600-ACTUALIZAR-SALDO
014700         PERFORM  700-ARMAR-RESPUESTA-OK
014800     ELSE
014900         PERFORM  800-ARMAR-RESPUESTA-ERROR
015000     END-IF.
015100*--------------------*
015200 300-VALIDAR-IMPORTE.
015300*--------------------*
015400*--- VALIDA BCOM-ARG COMO IMPORTE DECIMAL CON SIGNO OPCIONAL
015500*--- Y PARTE FRACCIONARIA OPCIONAL (1 O 2 DECIMALES).
015600     MOVE  'S'                    TO WE-SW-VALIDO.
015700     MOVE  BCOM-ARG                TO WE-ARG-LOCAL.
015800     PERFORM  301-CALC-LONGITUD.
015900     IF  WE-ARG-LEN = ZEROS
016000         MOVE  'N'                 TO WE-SW-VALIDO
016100         GO TO 300-VALIDAR-IMPORTE-EXIT
016200     END-IF.
016300     MOVE  '+'                    TO WE-SIGNO.
016400     MOVE  SPACES                  TO WE-NUM-TEXTO.
016500     IF  WE-ARG-TABLA (1) = '+'  OR  WE-ARG-TABLA (1) = '-'
016600         MOVE  WE-ARG-TABLA (1)     TO WE-SIGNO
016700         IF  WE-ARG-LEN = 1
016800             MOVE  'N'              TO WE-SW-VALIDO
016900             GO TO 300-VALIDAR-IMPORTE-EXIT
017000         END-IF
017100         MOVE  WE-ARG-LOCAL (2:WE-ARG-LEN - 1)
017200                                         TO WE-NUM-TEXTO
017300     ELSE
017400         MOVE  WE-ARG-LOCAL (1:WE-ARG-LEN)
017500                                         TO WE-NUM-TEXTO
017600     END-IF.
017700     MOVE  SPACES                  TO WE-PARTE-ENTERA.
017800     MOVE  SPACES                  TO WE-PARTE-FRACC.
017900     MOVE  ZEROS                   TO WE-CNT-ENT.
018000     MOVE  ZEROS                   TO WE-CNT-FRA.
018100     MOVE  ZEROS                   TO WE-CNT-PARTES.
018200     UNSTRING  WE-NUM-TEXTO  DELIMITED BY '.'
018300         INTO  WE-PARTE-ENTERA  COUNT IN WE-CNT-ENT
018400               WE-PARTE-FRACC   COUNT IN WE-CNT-FRA
018500         TALLYING IN WE-CNT-PARTES
018600     END-UNSTRING.
018700     IF  WE-CNT-ENT = ZEROS  OR  WE-CNT-ENT > 9
018800         MOVE  'N'                 TO WE-SW-VALIDO
018900         GO TO 300-VALIDAR-IMPORTE-EXIT
019000     END-IF.
019100     PERFORM  310-VALIDAR-DIGITOS-ENT.
019200     IF  WE-SW-VALIDO = 'N'
019300         GO TO 300-VALIDAR-IMPORTE-EXIT
019400     END-IF.
019500     IF  WE-CNT-PARTES = 2
019600         IF  WE-CNT-FRA = ZEROS  OR  WE-CNT-FRA > 2
019700             MOVE  'N'              TO WE-SW-VALIDO
019800             GO TO 300-VALIDAR-IMPORTE-EXIT
019900         END-IF
020000         PERFORM  320-VALIDAR-DIGITOS-FRA
020100     ELSE
020200         MOVE  ZEROS                TO WE-CNT-FRA
020300     END-IF.
020400 300-VALIDAR-IMPORTE-EXIT.
020500     EXIT.
020600*--------------------*
020700 301-CALC-LONGITUD.
020800*--------------------*
020900     MOVE  40                     TO WE-ARG-LEN.
021000     PERFORM  302-RECORTAR-DERECHA
021100                 THRU  302-RECORTAR-DERECHA-EXIT
021200        UNTIL  WE-ARG-LEN = ZEROS
021300           OR  WE-ARG-TABLA (WE-ARG-LEN) NOT = SPACE.
021400*--------------------*
021500 302-RECORTAR-DERECHA.
021600*--------------------*
021700     SUBTRACT  1                   FROM WE-ARG-LEN.
021800 302-RECORTAR-DERECHA-EXIT.
021900     EXIT.
022000*--------------------------*
022100 310-VALIDAR-DIGITOS-ENT.
022200*--------------------------*
022300     PERFORM  311-UN-DIGITO-ENT
022400                 THRU  311-UN-DIGITO-ENT-EXIT
022500        VARYING  WE-IDX  FROM  1  BY  1
022600           UNTIL  WE-IDX > WE-CNT-ENT
022700              OR  WE-SW-VALIDO = 'N'.
022800*--------------------------*
022900 311-UN-DIGITO-ENT.
023000*--------------------------*
023100     IF  WE-PARTE-ENTERA (WE-IDX:1)  IS NOT  CLASE-NUMERICA
023200         MOVE  'N'                  TO WE-SW-VALIDO
023300     END-IF.
023400 311-UN-DIGITO-ENT-EXIT.
023500     EXIT.
023600*--------------------------*
023700 320-VALIDAR-DIGITOS-FRA.
023800*--------------------------*
023900     PERFORM  321-UN-DIGITO-FRA
024000                 THRU  321-UN-DIGITO-FRA-EXIT
024100        VARYING  WE-IDX  FROM  1  BY  1
024200           UNTIL  WE-IDX > WE-CNT-FRA
024300              OR  WE-SW-VALIDO = 'N'.
024400*--------------------------*
024500 321-UN-DIGITO-FRA.
024600*--------------------------*
024700     IF  WE-PARTE-FRACC (WE-IDX:1)  IS NOT  CLASE-NUMERICA
024800         MOVE  'N'                  TO WE-SW-VALIDO
024900     END-IF.
025000 321-UN-DIGITO-FRA-EXIT.
025100     EXIT.
025200*----------------------*
025300 400-CONSTRUIR-IMPORTE.
025400*----------------------*
025500*--- ARMA EL IMPORTE COMO NUMERO PACKED A PARTIR DE LOS DIGITOS
025600*--- RECIBIDOS, SIN RECURRIR A NINGUNA OPERACION ARITMETICA DE
025700*--- CONVERSION (PAR ALFA/NUMERICO POR REDEFINES, USO HABITUAL
025800*--- EN EL AREA BSE).
025900     MOVE  WE-PARTE-ENTERA (1:WE-CNT-ENT)
026000                                        TO WE-VALOR-ENTERO-ALFA.
026100     INSPECT  WE-VALOR-ENTERO-ALFA
026200         REPLACING  LEADING SPACE BY '0'.
026300     MOVE  WE-VALOR-ENTERO-ALFA    TO WE-MONTO-ENT-PARTE.
026400     MOVE  '00'                    TO WE-VALOR-FRACC-ALFA.
026500     IF  WE-CNT-FRA = 1
026600         MOVE  WE-PARTE-FRACC (1:1) TO WE-VALOR-FRACC-ALFA (1:1)
026700     END-IF.
026800     IF  WE-CNT-FRA = 2
026900         MOVE  WE-PARTE-FRACC (1:2) TO WE-VALOR-FRACC-ALFA
027000     END-IF.
027100     MOVE  WE-VALOR-FRACC-ALFA     TO WE-MONTO-FRA-PARTE.
027200     MOVE  WE-MONTO-NUM             TO WE-MONTO-FINAL.
027300     IF  WE-SIGNO = '-'
027400         MULTIPLY  WE-MONTO-FINAL  BY  -1  GIVING WE-MONTO-FINAL
027500     END-IF.
027600*--------------------*
027700 500-FORMATEAR-TEXTO.
027800*--------------------*
027900*--- BR-3: SIN PARTE FRACCIONARIA SE MUESTRA COMO ENTERO; CON
028000*--- PARTE FRACCIONARIA SE MUESTRA TAL COMO FUE DIGITADA.
028100     MOVE  SPACES                  TO WE-TEXTO-MONTO.
028200     MOVE  1                       TO WE-PUNTERO.
028300     IF  WE-SIGNO = '-'
028400         STRING  '-'  DELIMITED BY SIZE
028500             INTO WE-TEXTO-MONTO
028600             WITH POINTER WE-PUNTERO
028700         END-STRING
028800     END-IF.
028900     STRING  WE-PARTE-ENTERA (1:WE-CNT-ENT)  DELIMITED BY SIZE
029000         INTO WE-TEXTO-MONTO
029100         WITH POINTER WE-PUNTERO
029200     END-STRING.
029300     IF  WE-CNT-FRA > ZEROS  AND  WE-VALOR-FRACC-ALFA NOT = '00'
029400         STRING  '.'  DELIMITED BY SIZE
029500                 WE-PARTE-FRACC (1:WE-CNT-FRA)  DELIMITED BY SIZE
029600             INTO WE-TEXTO-MONTO
029700             WITH POINTER WE-PUNTERO
029800         END-STRING
029900     END-IF.
030000*--------------------*
030100 600-ACTUALIZAR-SALDO.
030200*--------------------*
030300*--- USER-FILE SE RECORRE POR COMPLETO (NO HAY ACCESO INDEXADO)
030400*--- Y SE REESCRIBE EL REGISTRO DEL USUARIO CUANDO SE HALLA.
030500     MOVE  'N'                     TO WE-SW-USR-ENCONTRADO.
030600     MOVE  'N'                     TO WE-SW-FIN-USR.
030700     OPEN  I-O  USER-FILE.
030800     PERFORM  610-LEER-Y-ACTUALIZAR
030900                 THRU  610-LEER-Y-ACTUALIZAR-EXIT
031000        UNTIL  WE-SW-FIN-USR = 'S'
031100            OR  WE-SW-USR-ENCONTRADO = 'S'.
031200     CLOSE  USER-FILE.
031300*--------------------------*
031400 610-LEER-Y-ACTUALIZAR.
031500*--------------------------*
031600     READ  USER-FILE
031700         AT END
031800             MOVE  'S'              TO WE-SW-FIN-USR
031900             GO TO 610-LEER-Y-ACTUALIZAR-EXIT
032000     END-READ.
032100     IF  USR-CHAT-ID = BCOM-USER-CHAT-ID
032200         MOVE  WE-MONTO-FINAL        TO USR-BALANCE
032300         REWRITE  REG-BSEFUSR
032400         MOVE  'S'                   TO WE-SW-USR-ENCONTRADO
032500     END-IF.
032600 610-LEER-Y-ACTUALIZAR-EXIT.
032700     EXIT.
032800*-------------------------*
032900 700-ARMAR-RESPUESTA-OK.
033000*-------------------------*
033100     MOVE  WT01-COD-MSG (01)       TO BCOM-COD-RESPUESTA.
033200     MOVE  SPACES                   TO BCOM-RESPUESTA-TXT.
033300     STRING  'Ваш баланс обновлён и равен '
033400             DELIMITED BY SIZE
033500             WE-TEXTO-MONTO                   DELIMITED BY SIZE
033600             '.'                               DELIMITED BY SIZE
033700         INTO BCOM-RESPUESTA-TXT
033800     END-STRING.
033900*-------------------------*
034000 800-ARMAR-RESPUESTA-ERROR.
034100*-------------------------*
034200*    --- P009118 EL TEXTO SE MANTIENE EN EL IDIOMA ORIGINAL
034300*    --- DEL FINANZAS-BOT (RUSO), TAL COMO LLEGA AL USUARIO.
034400     MOVE  WT01-COD-MSG (02)       TO BCOM-COD-RESPUESTA.
034500     MOVE  'Команда введена неверно!
034600-         ' Введите /set_balance <новый баланс>'
034700                                          TO BCOM-RESPUESTA-TXT.
034800*---------------*
034900 900-TERMINAR-RUTINA.
035000*---------------*
035100     GOBACK.
