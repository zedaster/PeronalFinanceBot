000100*------------------------------------------------------------*
000200*    BSEFRSP  -  LAYOUT DE REGISTRO DE RESPUESTA DE SALIDA   *
000300*    UNA RESPUESTA POR LINEA EN EL ARCHIVO RESPONSE-OUT      *
000400*------------------------------------------------------------*
000500*    91003 14/02/94 RTV  VERSION ORIGINAL DEL LAYOUT         *       91003
000600*------------------------------------------------------------*
000700 01  REG-BSEFRSP.
000800     02  RSP-USER-CHAT-ID        PIC 9(15).
000900     02  RSP-TEXT                PIC X(240).
001000     02  FILLER                  PIC X(05).
