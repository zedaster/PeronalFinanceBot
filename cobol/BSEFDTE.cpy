000100*------------------------------------------------------------*
000200*    BSEFDTE  -  AREA DE FECHA DE PROCESO DEL LOTE, CON      *
000300*    DESGLOSE AA/MM/DD POR REDEFINES (HABITO DEL AREA BSE)   *
000400*------------------------------------------------------------*
000500*    91003 14/02/94 RTV  VERSION ORIGINAL                    *       91003
000600*------------------------------------------------------------*
000700 01  WE-BSEFDTE-FECHA-PROCESO    PIC 9(06).
000800 01  WE-BSEFDTE-DESGLOSE  REDEFINES  WE-BSEFDTE-FECHA-PROCESO.
000900     02  WE-BSEFDTE-AA           PIC 9(02).
001000     02  WE-BSEFDTE-MM           PIC 9(02).
001100     02  WE-BSEFDTE-DD           PIC 9(02).
