000100************************************************************************
000200***   * P014922 11/01/99 LQP  Y2K - AMPLIACION DE AA A AAAA EN FECHAS  *
000300***   * P009119 24/08/95 HRM  SE HABILITA PARA INGRESO Y EGRESO        *
000400***   * 93119   09/09/94 RTV  VERSION ORIGINAL DEL MANEJADOR           *
000500************************************************************************
000600*IDAPL*BSE
000700*OBJET*****************************************************************
000800*OBJET*** OPERACION ELIMINARCATEGORIAUSUARIO                          **
000900*OBJET*****************************************************************
001000*=======================*
001100 IDENTIFICATION DIVISION.
001200*=======================*
001300 PROGRAM-ID. BSEF003.
001400 AUTHOR. RAUL TORRES VEGA.
001500 INSTALLATION. BSE - BUS DE SERVICIO EMPRESARIAL.
001600 DATE-WRITTEN. 09/09/94.
001700 DATE-COMPILED.
001800 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
001900*------------------------------------------------------------*
002000*    PROPOSITO - MANEJADOR DE LOS COMANDOS                   *
002100*    REMOVE_INCOME_CATEGORY Y REMOVE_EXPENSE_CATEGORY.        *
002200*    VALIDA EL NOMBRE DE CATEGORIA RECIBIDO EN BCOM-ARG Y     *
002300*    LLAMA AL REPOSITORIO DE CATEGORIAS (BSEF006) PARA        *
002400*    ELIMINARLA POR NOMBRE, TIPO Y DUENO.  EL TIPO (INGRESO/  *
002500*    EGRESO) YA VIENE RESUELTO POR BSEF001 EN BCOM-CAT-TYPE.  *
002600*------------------------------------------------------------*
002700*    BITACORA DE CAMBIOS                                     *
002800*    93119   09/09/94 RTV  VERSION ORIGINAL DEL MANEJADOR    *       93119
002900*                          (SOLO REMOVE_INCOME_CATEGORY)     *       93119
003000*    P009119 24/08/95 HRM  SE GENERALIZA PARA ATENDER TAMBIEN*     P009119
003100*                          REMOVE_EXPENSE_CATEGORY A PARTIR  *     P009119
003200*                          DE BCOM-CAT-TYPE                  *     P009119
003300*    P014922 11/01/99 LQP  Y2K - SOLO AFECTA COPY BSEFDTE     *    P014922
003400*    P020132 16/02/00 LQP  SE REVISA REDACCION DEL MENSAJE    *    P020132
003500*                          003, SIN CAMBIO DE LONGITUD        *    P020132
003600*    P023410 05/05/02 RTV  SE ACLARA EN COMENTARIO QUE        *    P023410
003700*                          BR-5/BR-6 SE RESUELVEN EN BSEF006  *    P023410
003800*    P025873 25/09/03 JCR  MANTENIMIENTO PREVENTIVO DE        *    P025873
003900*                          COMENTARIOS, SIN CAMBIO FUNCIONAL  *    P025873
004000*------------------------------------------------------------*
004100*====================*
004200 ENVIRONMENT DIVISION.
004300*====================*
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     CLASS CLASE-NUMERICA IS '0' THRU '9'
004900     UPSI-0 ON STATUS IS WE-MODO-PRUEBA.
005000*=============*
005100 DATA DIVISION.
005200*=============*
005300 WORKING-STORAGE SECTION.
005400 01  WE-ESPECIALES.
005500     02  WE-MODO-PRUEBA          PIC X(01)  VALUE 'N'.
005600     02  WE-SW-VALIDO            PIC X(01)  VALUE 'S'.
005700     02  WE-ARG-LEN              PIC 9(02)  COMP  VALUE ZEROS.
005800     02  FILLER                  PIC X(05)  VALUE SPACES.
005900*------------------ COPIA DE LA FECHA DE PROCESO ---------------*
006000     COPY BSEFDTE.
006100*------------------ AREA DE COTEJO DEL NOMBRE DE CATEGORIA -----*
006200     COPY BSEFNAM.
006300*------------------ AREA DE TEXTO DEL ARGUMENTO RECIBIDO -------*
006400 01  WE-AREA-ARG.
006500     02  WE-ARG-LOCAL            PIC X(40)  VALUE SPACES.
006600     02  FILLER                  PIC X(05)  VALUE SPACES.
006700 01  FILLER  REDEFINES  WE-ARG-LOCAL.
006800     02  WE-ARG-TABLA            PIC X(01)  OCCURS 40 TIMES.
006900*------------------ TABLA DE MENSAJES DEL MANEJADOR ------------*
007000 01  WT01-TABLA-MENSAJES.
007100     02  FILLER                  PIC X(64)  VALUE
007200          '001*Categoria eliminada correctamente
007300-         '-BSEF003 '.
007400     02  FILLER                  PIC X(64)  VALUE
007500          '002*La categoria ya no existe para este usuario
007600-         '-BSEF003 '.
007700     02  FILLER                  PIC X(64)  VALUE
007800          '003*Nombre de categoria vacio o invalido
007900-         '-BSEF003 '.
008000 01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
008100     02  FILLER  OCCURS  3  TIMES.
008200         04  WT01-COD-MSG        PIC 9(03).
008300         04  FILLER              PIC X(01).
008400         04  WT01-TXT-MSG.
008500             06  WT01-MSG-DSC    PIC X(51).
008600             06  WT01-MSG-PRG    PIC X(09).
008700*------------------ COMAREA DE ENLACE CON EL REPOSITORIO -------*
008800     COPY BSEFCRP.
008900*------------------*
009000 LINKAGE SECTION.
009100*------------------*
009200     COPY BSEFCOM.
009300*------------------*
009400 PROCEDURE DIVISION  USING  BSEF-COMAREA.
009500*------------------*
009600     PERFORM  000-INICIAR-RUTINA.
009700     PERFORM  100-PROCESAR-RUTINA.
009800     PERFORM  900-TERMINAR-RUTINA.
009900*--------------*
010000 000-INICIAR-RUTINA.
010100*--------------*
010200     MOVE  'S'                    TO WE-SW-VALIDO.
010300     ACCEPT WE-BSEFDTE-FECHA-PROCESO FROM DATE.
010400*---------------*
010500 100-PROCESAR-RUTINA.
010600*---------------*
010700     PERFORM  200-VALIDAR-NOMBRE.
010800     IF  WE-SW-VALIDO = 'S'
010900         PERFORM  300-LLAMAR-REPOSITORIO
011000         PERFORM  400-ARMAR-RESPUESTA
011100     ELSE
011200         PERFORM  800-ARMAR-RESPUESTA-ERROR
011300     END-IF.
011400*--------------------*
011500 200-VALIDAR-NOMBRE.
011600*--------------------*
011700*--- BR-4: EL ARGUMENTO DEBE ESTAR PRESENTE Y NO SER EN BLANCO.
011800     MOVE  'S'                    TO WE-SW-VALIDO.
011900     MOVE  BCOM-ARG                TO WE-ARG-LOCAL.
012000     MOVE  40                      TO WE-ARG-LEN.
012100     PERFORM  210-RECORTAR-DERECHA
012200                 THRU  210-RECORTAR-DERECHA-EXIT
012300        UNTIL  WE-ARG-LEN = ZEROS
012400           OR  WE-ARG-TABLA (WE-ARG-LEN) NOT = SPACE.
012500     IF  WE-ARG-LEN = ZEROS
012600         MOVE  'N'                 TO WE-SW-VALIDO
012700     END-IF.
012800*--------------------*
012900 210-RECORTAR-DERECHA.
013000*--------------------*
013100     SUBTRACT  1                   FROM WE-ARG-LEN.
013200 210-RECORTAR-DERECHA-EXIT.
013300     EXIT.
013400*--------------------------*
013500 300-LLAMAR-REPOSITORIO.
013600*--------------------------*
013700*--- OPERACION 07 = ELIMINAR POR NOMBRE (VER BSEFCRP).  BR-5/
013800*--- BR-6 (DUENO Y MAYUSCULA/MINUSCULA) SE RESUELVEN DENTRO DE
013900*--- BSEF006.
014000     MOVE  '07'                    TO CRP-OPERACION.
014100     MOVE  BCOM-USR-ID             TO CRP-USER-ID.
014200     MOVE  BCOM-CAT-TYPE           TO CRP-CAT-TYPE.
014300     MOVE  WE-ARG-LOCAL (1:WE-ARG-LEN)
014400                                        TO CRP-CAT-NAME.
014500     MOVE  ZEROS                   TO CRP-COD-RESPTA.
014600     CALL  'BSEF006'  USING  BSEF-CRP-AREA.
014700*--------------------*
014800 400-ARMAR-RESPUESTA.
014900*--------------------*
015000     MOVE  SPACES                  TO BCOM-RESPUESTA-TXT.
015100     IF  CRP-COD-RESPTA = 1
015200         MOVE  WT01-COD-MSG (01)    TO BCOM-COD-RESPUESTA
015300         STRING  'Категория "'
015400             DELIMITED BY SIZE
015500             WE-ARG-LOCAL (1:WE-ARG-LEN) DELIMITED BY SIZE
015600             '" успешно удалена.'
015700             DELIMITED BY SIZE
015800             INTO BCOM-RESPUESTA-TXT
015900         END-STRING
016000     ELSE
016100         MOVE  WT01-COD-MSG (02)    TO BCOM-COD-RESPUESTA
016200         STRING  'Категория "'
016300             DELIMITED BY SIZE
016400             WE-ARG-LOCAL (1:WE-ARG-LEN) DELIMITED BY SIZE
016500             '" не найдена.'
016600             DELIMITED BY SIZE
016700             INTO BCOM-RESPUESTA-TXT
016800         END-STRING
016900     END-IF.
017000*-------------------------*
017100 800-ARMAR-RESPUESTA-ERROR.
017200*-------------------------*
017300     MOVE  WT01-COD-MSG (03)       TO BCOM-COD-RESPUESTA.
017400     MOVE  'Введите название категории
017500-         'для удаления.'
017600                                        TO BCOM-RESPUESTA-TXT.
017700*---------------*
017800 900-TERMINAR-RUTINA.
017900*---------------*
018000     GOBACK.
