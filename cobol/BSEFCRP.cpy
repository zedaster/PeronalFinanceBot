000100*------------------------------------------------------------*
000200*    BSEFCRP  -  COMAREA DE ENLACE CON EL REPOSITORIO DE     *
000300*    CATEGORIAS (BSEF006), AL ESTILO ATC82CGC/CL02CRM        *
000400*------------------------------------------------------------*
000500*    CRP-OPERACION  01 = INICIAR BUSQUEDA POR TIPO           *
000600*                   02 = SIGUIENTE POR TIPO                 *
000700*                   03 = BUSCAR POR NOMBRE                  *
000800*                   04 = CREAR CATEGORIA DE USUARIO          *
000900*                   05 = CREAR CATEGORIA ESTANDAR            *
001000*                   06 = ELIMINAR POR ID                     *
001100*                   07 = ELIMINAR POR NOMBRE                 *
001200*                                                              *
001300*    CRP-COD-RESPTA (DEVUELTO POR BSEF006)                    *
001400*                   01 = OPERACION REALIZADA CON EXITO        *
001500*                   02 = NO EXISTE / ES ESTANDAR (NO ELIMINA)  *
001600*                   03 = YA EXISTE CATEGORIA ESTANDAR IGUAL    *
001700*                   04 = YA EXISTE CATEGORIA DE USUARIO IGUAL  *
001800*                   05 = NO SE ELIMINA, CATEGORIA ES ESTANDAR  *
001900*------------------------------------------------------------*
002000*    91003 14/02/94 RTV  VERSION ORIGINAL DEL LAYOUT         *       91003
002100*    93117 09/09/97 LQP  SE AGREGA OPERACION 02 PAGINADA     *       93117
002200*    P014926 18/01/99 LQP  SE AGREGA COD-RESPTA 05 (BSEF006, *     P014926
002300*                          RECHAZO DE BAJA DE CAT. ESTANDAR) *     P014926
002400*    P014927 19/01/99 LQP  SE AGREGAN 88 DE CONDICION        *    P014927
002500*------------------------------------------------------------*
002600 01  BSEF-CRP-AREA.
002700     02  CRP-OPERACION           PIC X(02).
002800     02  CRP-OWNER-FLAG          PIC X(01).
002900     02  CRP-USER-ID             PIC 9(09).
003000     02  CRP-CAT-TYPE            PIC X(01).
003100         88  CRP-ES-INGRESO      VALUE 'I'.
003200         88  CRP-ES-EGRESO       VALUE 'E'.
003300     02  CRP-CAT-NAME            PIC X(40).
003400     02  CRP-CAT-ID              PIC 9(09).
003500     02  CRP-COD-RESPTA          PIC 9(02).
003600     02  CRP-SW-ENCONTRADO       PIC X(01).
003700         88  CRP-FUE-ENCONTRADA  VALUE 'S'.
003800     02  CRP-SW-FIN              PIC X(01).
003900         88  CRP-NO-HAY-MAS      VALUE 'S'.
004000     02  CRP-RES-CAT-ID          PIC 9(09).
004100     02  CRP-RES-USER-ID         PIC 9(09).
004200     02  CRP-RES-NAME            PIC X(40).
004300     02  CRP-RES-TYPE            PIC X(01).
004400     02  FILLER                  PIC X(05).
