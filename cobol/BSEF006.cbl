000100************************************************************************
000200***   * P014925 11/01/99 LQP  Y2K - AMPLIACION DE AA A AAAA EN FECHAS  *
000300***   * P013295 28/05/98 LQP  CORRIGE COLISION ESTANDAR/USUARIO (BR-8) *
000400***   * P011046 20/11/96 HRM  SE AGREGA BUSQUEDA PAGINADA POR TIPO     *
000500***   * P009121 25/08/95 HRM  SE AGREGAN OPERACIONES DE ALTA Y BAJA    *
000600***   * 93121   09/09/94 RTV  VERSION ORIGINAL (SOLO BUSQUEDA POR ID)  *
000700************************************************************************
000800*IDAPL*BSE
000900*OBJET*****************************************************************
001000*OBJET*** OPERACION REPOSITORIOCATEGORIAS                             **
001100*OBJET*****************************************************************
001200*=======================*
001300 IDENTIFICATION DIVISION.
001400*=======================*
001500 PROGRAM-ID. BSEF006.
001600 AUTHOR. HUGO RAMOS MEDINA.
001700 INSTALLATION. BSE - BUS DE SERVICIO EMPRESARIAL.
001800 DATE-WRITTEN. 09/09/94.
001900 DATE-COMPILED.
002000 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002100*------------------------------------------------------------*
002200*    PROPOSITO - REPOSITORIO DE CATEGORIAS DEL FINANZAS-BOT. *
002300*    ATIENDE POR CRP-OPERACION (COMAREA BSEFCRP) LA BUSQUEDA *
002400*    PAGINADA POR TIPO, LA BUSQUEDA POR NOMBRE (ESTANDAR O    *
002500*    DE USUARIO), EL ALTA DE CATEGORIAS (CON VALIDACION DE    *
002600*    COLISION) Y LA BAJA POR ID O POR NOMBRE.  CATEGORY-FILE  *
002700*    SE RECORRE POR COMPLETO EN CADA OPERACION (NO HAY        *
002800*    ACCESO INDEXADO); LA BAJA SE HACE COPIANDO EL ARCHIVO A  *
002900*    CATEGORY-TEMP OMITIENDO EL REGISTRO ELIMINADO, AL ESTILO *
003000*    HABITUAL DEL AREA PARA ARCHIVOS SECUENCIALES (EL PASO DE *
003100*    JCL SIGUIENTE RENOMBRA CATEGORY-TEMP SOBRE CATEGORY-FILE)*
003200*------------------------------------------------------------*
003300*    BITACORA DE CAMBIOS                                     *
003400*    93121   09/09/94 RTV  VERSION ORIGINAL (SOLO BUSQUEDA   *       93121
003500*                          POR ID, LLAMADA DESDE BSEO007)    *       93121
003600*    94223   08/03/95 RTV  SE AGREGA BUSQUEDA POR NOMBRE      *      94223
003700*                          CASE-INSENSITIVE (COPY BSEFNAM)   *       94223
003800*    P009121 25/08/95 HRM  SE AGREGAN OPERACIONES 04/05/06/07 *    P009121
003900*                          (ALTA Y BAJA DE CATEGORIAS)        *    P009121
004000*    P011046 20/11/96 HRM  SE AGREGA OPERACION 02, BUSQUEDA   *    P011046
004100*                          PAGINADA POR TIPO PARA LISTADOS    *    P011046
004200*    P013295 28/05/98 LQP  LA COLISION ESTANDAR TIENE         *    P013295
004300*                          PRIORIDAD SOBRE LA DE USUARIO,     *    P013295
004400*                          SEGUN REGLA BR-8                  *     P013295
004500*    P014925 11/01/99 LQP  Y2K - SOLO AFECTA COPY BSEFDTE     *    P014925
004600*    P020135 21/02/00 LQP  SE ACLARA EN COMENTARIO LA         *    P020135
004700*                          PRIORIDAD DE LA REGLA BR-8         *    P020135
004800*    P025876 30/09/03 JCR  MANTENIMIENTO PREVENTIVO DE        *    P025876
004900*                          COMENTARIOS, SIN CAMBIO FUNCIONAL  *    P025876
005000*------------------------------------------------------------*
005100*====================*
005200 ENVIRONMENT DIVISION.
005300*====================*
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-370.
005600 OBJECT-COMPUTER. IBM-370.
005700 SPECIAL-NAMES.
005800     CLASS CLASE-NUMERICA IS '0' THRU '9'
005900     UPSI-0 ON STATUS IS WE-MODO-PRUEBA.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT CATEGORY-FILE  ASSIGN TO CATFILE
006300            ORGANIZATION IS SEQUENTIAL.
006400     SELECT CATEGORY-TEMP  ASSIGN TO CATTEMP
006500            ORGANIZATION IS SEQUENTIAL.
006600*=============*
006700 DATA DIVISION.
006800*=============*
006900 FILE SECTION.
007000 FD  CATEGORY-FILE
007100     LABEL RECORDS ARE STANDARD.
007200     COPY BSEFCAT.
007300 FD  CATEGORY-TEMP
007400     LABEL RECORDS ARE STANDARD.
007500     COPY BSEFCAT
007600         REPLACING  ==REG-BSEFCAT==    BY  ==REG-BSEFCAT-TEMP==
007700                    ==CAT-ID==         BY  ==CAT-ID-T==
007800                    ==CAT-USER-ID==    BY  ==CAT-USER-ID-T==
007900                    ==CAT-NAME==       BY  ==CAT-NAME-T==
008000                    ==CAT-TYPE==       BY  ==CAT-TYPE-T==.
008100*=======================*
008200 WORKING-STORAGE SECTION.
008300*=======================*
008400*--- CONTADOR DE CATEGORIAS RECORRIDAS AL CALCULAR EL SIGUIENTE
008500*--- ID (460/470), PARA DEJAR RASTRO DEL COSTO DEL FULL-SCAN.
008600 77  WE-CNT-LEIDAS-MAXID      PIC 9(07)  COMP  VALUE ZEROS.
008700 01  WE-ESPECIALES.
008800     02  WE-MODO-PRUEBA          PIC X(01)  VALUE 'N'.
008900     02  WE-SW-ARCHIVO-ABIERTO   PIC X(01)  VALUE 'N'.
009000     02  WE-SW-FIN-LOCAL         PIC X(01)  VALUE 'N'.
009100     02  WE-SW-ES-ESTANDAR       PIC X(01)  VALUE 'N'.
009200     02  WE-MAX-ID               PIC 9(09)  COMP  VALUE ZEROS.
009300     02  FILLER                  PIC X(05)  VALUE SPACES.
009400*------------------ COPIA DE LA FECHA DE PROCESO ---------------*
009500     COPY BSEFDTE.
009600*------------------ AREA DE COTEJO DE NOMBRE SIN MAYUSCULAS ----*
009700     COPY BSEFNAM.
009800*------------------*
009900 LINKAGE SECTION.
010000*------------------*
010100*------------------ COMAREA DE ENLACE CON LOS MANEJADORES ------*
010200     COPY BSEFCRP.
010300*------------------*
010400 PROCEDURE DIVISION  USING  BSEF-CRP-AREA.
010500*------------------*
010600     PERFORM  000-INICIAR-RUTINA.
010700     EVALUATE  CRP-OPERACION
010800         WHEN  '01'  PERFORM 100-INICIAR-BUSQUEDA-TIPO
010900         WHEN  '02'  PERFORM 200-SIGUIENTE-TIPO
011000         WHEN  '03'  PERFORM 300-BUSCAR-POR-NOMBRE
011100         WHEN  '04'  PERFORM 400-CREAR-CATEGORIA-USUARIO
011200         WHEN  '05'  PERFORM 500-CREAR-CATEGORIA-ESTANDAR
011300         WHEN  '06'  PERFORM 600-ELIMINAR-POR-ID
011400         WHEN  '07'  PERFORM 700-ELIMINAR-POR-NOMBRE
011500         WHEN  OTHER
011600             MOVE  ZEROS            TO CRP-COD-RESPTA
011700     END-EVALUATE.
011800     GOBACK.
011900*--------------*
012000 000-INICIAR-RUTINA.
012100*--------------*
012200     ACCEPT WE-BSEFDTE-FECHA-PROCESO FROM DATE.
012300*------------------------------*
012400 100-INICIAR-BUSQUEDA-TIPO.
012500*------------------------------*
012600*--- OPERACION 01: ABRE CATEGORY-FILE Y POSICIONA EN LA PRIMERA
012700*--- CATEGORIA QUE COINCIDE CON CRP-CAT-TYPE/CRP-OWNER-FLAG.
012800     IF  WE-SW-ARCHIVO-ABIERTO = 'S'
012900         CLOSE  CATEGORY-FILE
013000     END-IF.
013100     MOVE  'N'                    TO CRP-SW-ENCONTRADO.
013200     MOVE  'N'                    TO CRP-SW-FIN.
013300     OPEN  INPUT  CATEGORY-FILE.
013400     MOVE  'S'                    TO WE-SW-ARCHIVO-ABIERTO.
013500     PERFORM  110-AVANZAR-HASTA-COINCIDENCIA.
013600*------------------------------*
013700 200-SIGUIENTE-TIPO.
013800*------------------------------*
013900*--- OPERACION 02: CONTINUA LA BUSQUEDA PAGINADA ABIERTA POR 01.
014000     MOVE  'N'                    TO CRP-SW-ENCONTRADO.
014100     IF  WE-SW-ARCHIVO-ABIERTO = 'S'
014200         PERFORM  110-AVANZAR-HASTA-COINCIDENCIA
014300     ELSE
014400         MOVE  'S'                 TO CRP-SW-FIN
014500     END-IF.
014600*------------------------------------*
014700 110-AVANZAR-HASTA-COINCIDENCIA.
014800*------------------------------------*
014900     PERFORM  120-LEER-UNA-CATEGORIA
015000                 THRU  120-LEER-UNA-CATEGORIA-EXIT
015100        UNTIL  CRP-SW-FIN = 'S'
015200            OR  CRP-SW-ENCONTRADO = 'S'.
015300*------------------------------*
015400 120-LEER-UNA-CATEGORIA.
015500*------------------------------*
015600     READ  CATEGORY-FILE
015700         AT END
015800             MOVE  'S'              TO CRP-SW-FIN
015900             CLOSE  CATEGORY-FILE
016000             MOVE  'N'              TO WE-SW-ARCHIVO-ABIERTO
016100             GO TO 120-LEER-UNA-CATEGORIA-EXIT
016200     END-READ.
016300     IF  CAT-TYPE = CRP-CAT-TYPE
016400         IF  (CRP-OWNER-FLAG = 'S' AND CAT-ES-ESTANDAR)
016500         OR  (CRP-OWNER-FLAG = 'U' AND CAT-USER-ID = CRP-USER-ID)
016600             MOVE  CAT-ID           TO CRP-RES-CAT-ID
016700             MOVE  CAT-USER-ID      TO CRP-RES-USER-ID
016800             MOVE  CAT-NAME         TO CRP-RES-NAME
016900             MOVE  CAT-TYPE         TO CRP-RES-TYPE
017000             MOVE  'S'              TO CRP-SW-ENCONTRADO
017100         END-IF
017200     END-IF.
017300 120-LEER-UNA-CATEGORIA-EXIT.
017400     EXIT.
017500*--------------------------*
017600 300-BUSCAR-POR-NOMBRE.
017700*--------------------------*
017800*--- OPERACION 03: SI CRP-USER-ID ES CERO BUSCA SOLO ENTRE LAS
017900*--- ESTANDAR; SI NO, BUSCA LA SUYA O UNA ESTANDAR DEL MISMO
018000*--- NOMBRE/TIPO (LA PROPIA DEL USUARIO CONVIVE CON LA ESTANDAR).
018100     MOVE  'N'                    TO WE-SW-FIN-LOCAL.
018200     MOVE  'N'                    TO CRP-SW-ENCONTRADO.
018300     MOVE  CRP-CAT-NAME            TO WE-BSEFNAM-NOMBRE-1.
018400     INSPECT  WE-BSEFNAM-NOMBRE-1
018500         CONVERTING
018600         'abcdefghijklmnopqrstuvwxyz'
018700         TO
018800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018900     OPEN  INPUT  CATEGORY-FILE.
019000     PERFORM  310-BUSCAR-UNA-CAT
019100                 THRU  310-BUSCAR-UNA-CAT-EXIT
019200        UNTIL  WE-SW-FIN-LOCAL = 'S'
019300            OR  CRP-SW-ENCONTRADO = 'S'.
019400     CLOSE  CATEGORY-FILE.
019500*--------------------------*
019600 310-BUSCAR-UNA-CAT.
019700*--------------------------*
019800     READ  CATEGORY-FILE
019900         AT END
020000             MOVE  'S'              TO WE-SW-FIN-LOCAL
020100             GO TO 310-BUSCAR-UNA-CAT-EXIT
020200     END-READ.
020300     IF  CAT-TYPE NOT = CRP-CAT-TYPE
020400         GO TO 310-BUSCAR-UNA-CAT-EXIT
020500     END-IF.
020600     MOVE  CAT-NAME                TO WE-BSEFNAM-NOMBRE-2.
020700     INSPECT  WE-BSEFNAM-NOMBRE-2
020800         CONVERTING
020900         'abcdefghijklmnopqrstuvwxyz'
021000         TO
021100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021200     IF  WE-BSEFNAM-NOMBRE-2 NOT = WE-BSEFNAM-NOMBRE-1
021300         GO TO 310-BUSCAR-UNA-CAT-EXIT
021400     END-IF.
021500     IF  (CRP-USER-ID = ZEROS  AND  CAT-USER-ID = ZEROS)
021600     OR  (CRP-USER-ID NOT = ZEROS  AND
021700         (CAT-USER-ID = ZEROS  OR  CAT-USER-ID = CRP-USER-ID))
021800         MOVE  CAT-ID               TO CRP-RES-CAT-ID
021900         MOVE  CAT-USER-ID          TO CRP-RES-USER-ID
022000         MOVE  CAT-NAME             TO CRP-RES-NAME
022100         MOVE  CAT-TYPE             TO CRP-RES-TYPE
022200         MOVE  'S'                  TO CRP-SW-ENCONTRADO
022300     END-IF.
022400 310-BUSCAR-UNA-CAT-EXIT.
022500     EXIT.
022600*--------------------------------*
022700 400-CREAR-CATEGORIA-USUARIO.
022800*--------------------------------*
022900*--- OPERACION 04: BR-8, LA COLISION ESTANDAR TIENE PRIORIDAD.
023000     PERFORM  300-BUSCAR-POR-NOMBRE.
023100     IF  CRP-SW-ENCONTRADO = 'S'
023200         IF  CRP-RES-USER-ID = ZEROS
023300             MOVE  3                 TO CRP-COD-RESPTA
023400         ELSE
023500             MOVE  4                 TO CRP-COD-RESPTA
023600         END-IF
023700     ELSE
023800         PERFORM  450-INSERTAR-CATEGORIA
023900         MOVE  1                     TO CRP-COD-RESPTA
024000     END-IF.
024100*--------------------------------*
024200 500-CREAR-CATEGORIA-ESTANDAR.
024300*--------------------------------*
024400*--- OPERACION 05: BUSCA SOLO ENTRE LAS ESTANDAR (CRP-USER-ID
024500*--- FORZADO A CERO PARA LA BUSQUEDA Y PARA EL ALTA).
024600     MOVE  ZEROS                   TO CRP-USER-ID.
024700     PERFORM  300-BUSCAR-POR-NOMBRE.
024800     IF  CRP-SW-ENCONTRADO = 'S'
024900         MOVE  3                    TO CRP-COD-RESPTA
025000     ELSE
025100         PERFORM  450-INSERTAR-CATEGORIA
025200         MOVE  1                    TO CRP-COD-RESPTA
025300     END-IF.
025400*--------------------------*
025500 450-INSERTAR-CATEGORIA.
025600*--------------------------*
025700     PERFORM  460-CALC-SIGUIENTE-ID.
025800     OPEN  EXTEND  CATEGORY-FILE.
025900     MOVE  WE-MAX-ID                TO CAT-ID.
026000     MOVE  CRP-USER-ID              TO CAT-USER-ID.
026100     MOVE  CRP-CAT-NAME             TO CAT-NAME.
026200     MOVE  CRP-CAT-TYPE             TO CAT-TYPE.
026300     WRITE  REG-BSEFCAT.
026400     CLOSE  CATEGORY-FILE.
026500     MOVE  WE-MAX-ID                TO CRP-RES-CAT-ID.
026600     MOVE  CRP-USER-ID              TO CRP-RES-USER-ID.
026700     MOVE  CRP-CAT-NAME             TO CRP-RES-NAME.
026800     MOVE  CRP-CAT-TYPE             TO CRP-RES-TYPE.
026900*--------------------------*
027000 460-CALC-SIGUIENTE-ID.
027100*--------------------------*
027200     MOVE  ZEROS                   TO WE-MAX-ID.
027300     MOVE  ZEROS                   TO WE-CNT-LEIDAS-MAXID.
027400     MOVE  'N'                     TO WE-SW-FIN-LOCAL.
027500     OPEN  INPUT  CATEGORY-FILE.
027600     PERFORM  470-LEER-PARA-MAX-ID
027700                 THRU  470-LEER-PARA-MAX-ID-EXIT
027800        UNTIL  WE-SW-FIN-LOCAL = 'S'.
027900     CLOSE  CATEGORY-FILE.
028000     ADD  1                         TO WE-MAX-ID.
028100*--------------------------*
028200 470-LEER-PARA-MAX-ID.
028300*--------------------------*
028400     READ  CATEGORY-FILE
028500         AT END
028600             MOVE  'S'               TO WE-SW-FIN-LOCAL
028700             GO TO 470-LEER-PARA-MAX-ID-EXIT
028800     END-READ.
028900     ADD  1                          TO WE-CNT-LEIDAS-MAXID.
029000     IF  CAT-ID > WE-MAX-ID
029100         MOVE  CAT-ID                TO WE-MAX-ID
029200     END-IF.
029300 470-LEER-PARA-MAX-ID-EXIT.
029400     EXIT.
029500*--------------------*
029600 600-ELIMINAR-POR-ID.
029700*--------------------*
029800*--- OPERACION 06: SIN COINCIDENCIA ES EXITO (NO-OP); ESTANDAR
029900*--- SE RECHAZA Y NO SE BORRA; DE USUARIO SE BORRA.
030000     MOVE  'N'                     TO CRP-SW-ENCONTRADO.
030100     MOVE  'N'                     TO WE-SW-ES-ESTANDAR.
030200     MOVE  'N'                     TO WE-SW-FIN-LOCAL.
030300     OPEN  INPUT   CATEGORY-FILE.
030400     OPEN  OUTPUT  CATEGORY-TEMP.
030500     PERFORM  610-COPIAR-SALVO-ID
030600                 THRU  610-COPIAR-SALVO-ID-EXIT
030700        UNTIL  WE-SW-FIN-LOCAL = 'S'.
030800     CLOSE  CATEGORY-FILE.
030900     CLOSE  CATEGORY-TEMP.
031000     IF  CRP-SW-ENCONTRADO = 'N'
031100         MOVE  1                    TO CRP-COD-RESPTA
031200     ELSE
031300         IF  WE-SW-ES-ESTANDAR = 'S'
031400             MOVE  5                 TO CRP-COD-RESPTA
031500         ELSE
031600             MOVE  1                 TO CRP-COD-RESPTA
031700         END-IF
031800     END-IF.
031900*--------------------------*
032000 610-COPIAR-SALVO-ID.
032100*--------------------------*
032200     READ  CATEGORY-FILE
032300         AT END
032400             MOVE  'S'               TO WE-SW-FIN-LOCAL
032500             GO TO 610-COPIAR-SALVO-ID-EXIT
032600     END-READ.
032700     IF  CAT-ID = CRP-CAT-ID
032800         MOVE  'S'                   TO CRP-SW-ENCONTRADO
032900         IF  CAT-ES-ESTANDAR
033000             MOVE  'S'                TO WE-SW-ES-ESTANDAR
033100             WRITE  REG-BSEFCAT-TEMP  FROM REG-BSEFCAT
033200         END-IF
033300     ELSE
033400         WRITE  REG-BSEFCAT-TEMP      FROM REG-BSEFCAT
033500     END-IF.
033600 610-COPIAR-SALVO-ID-EXIT.
033700     EXIT.
033800*--------------------------*
033900 700-ELIMINAR-POR-NOMBRE.
034000*--------------------------*
034100*--- OPERACION 07: SOLO BORRA UNA CATEGORIA DE ESE USUARIO; LA
034200*--- ESTANDAR DEL MISMO NOMBRE NUNCA SE TOCA (BR-5).
034300     MOVE  'N'                     TO CRP-SW-ENCONTRADO.
034400     MOVE  'N'                     TO WE-SW-FIN-LOCAL.
034500     MOVE  CRP-CAT-NAME             TO WE-BSEFNAM-NOMBRE-1.
034600     INSPECT  WE-BSEFNAM-NOMBRE-1
034700         CONVERTING
034800         'abcdefghijklmnopqrstuvwxyz'
034900         TO
035000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
035100     OPEN  INPUT   CATEGORY-FILE.
035200     OPEN  OUTPUT  CATEGORY-TEMP.
035300     PERFORM  710-COPIAR-SALVO-NOMBRE
035400                 THRU  710-COPIAR-SALVO-NOMBRE-EXIT
035500        UNTIL  WE-SW-FIN-LOCAL = 'S'.
035600     CLOSE  CATEGORY-FILE.
035700     CLOSE  CATEGORY-TEMP.
035800     IF  CRP-SW-ENCONTRADO = 'S'
035900         MOVE  1                    TO CRP-COD-RESPTA
036000     ELSE
036100         MOVE  2                    TO CRP-COD-RESPTA
036200     END-IF.
036300*--------------------------*
036400 710-COPIAR-SALVO-NOMBRE.
036500*--------------------------*
036600     READ  CATEGORY-FILE
036700         AT END
036800             MOVE  'S'               TO WE-SW-FIN-LOCAL
036900             GO TO 710-COPIAR-SALVO-NOMBRE-EXIT
037000     END-READ.
037100     IF  CAT-USER-ID = CRP-USER-ID  AND  CAT-TYPE = CRP-CAT-TYPE
037200         MOVE  CAT-NAME              TO WE-BSEFNAM-NOMBRE-2
037300         INSPECT  WE-BSEFNAM-NOMBRE-2
037400             CONVERTING
037500             'abcdefghijklmnopqrstuvwxyz'
037600             TO
037700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
037800         IF  WE-BSEFNAM-NOMBRE-2 = WE-BSEFNAM-NOMBRE-1
037900             MOVE  'S'                TO CRP-SW-ENCONTRADO
038000             GO TO 710-COPIAR-SALVO-NOMBRE-EXIT
038100         END-IF
038200     END-IF.
038300     WRITE  REG-BSEFCAT-TEMP          FROM REG-BSEFCAT.
038400 710-COPIAR-SALVO-NOMBRE-EXIT.
038500     EXIT.
