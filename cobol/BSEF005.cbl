000100************************************************************************
000200***   * P014924 11/01/99 LQP  Y2K - AMPLIACION DE AA A AAAA EN FECHAS  *
000300***   * P013701 14/07/98 LQP  CORRIGE ORDEN DE PRIMERA APARICION       *
000400***   * 94231   15/03/95 RTV  VERSION ORIGINAL DEL MANEJADOR           *
000500************************************************************************
000600*IDAPL*BSE
000700*OBJET*****************************************************************
000800*OBJET*** OPERACION REPORTEGASTOSMENSUAL                               **
000900*OBJET*****************************************************************
001000*=======================*
001100 IDENTIFICATION DIVISION.
001200*=======================*
001300 PROGRAM-ID. BSEF005.
001400 AUTHOR. RAUL TORRES VEGA.
001500 INSTALLATION. BSE - BUS DE SERVICIO EMPRESARIAL.
001600 DATE-WRITTEN. 15/03/95.
001700 DATE-COMPILED.
001800 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
001900*------------------------------------------------------------*
002000*    PROPOSITO - MANEJADOR DEL COMANDO REPORT_EXPENSE.        *
002100*    VALIDA EL PERIODO "MM.AAAA" RECIBIDO EN BCOM-ARG, LEE     *
002200*    OPERATION-FILE COMPLETO FILTRANDO POR USUARIO, TIPO EGRESO*
002300*    Y PERIODO, ACUMULA EL IMPORTE POR CATEGORIA EN ORDEN DE   *
002400*    PRIMERA APARICION Y DEVUELVE UNA SOLA RESPUESTA CON EL    *
002500*    ENCABEZADO Y UN RENGLON POR CATEGORIA.                    *
002600*------------------------------------------------------------*
002700*    BITACORA DE CAMBIOS                                     *
002800*    94231   15/03/95 RTV  VERSION ORIGINAL DEL MANEJADOR    *       94231
002900*                          (TOMANDO EL BUCLE PAGINADO DE      *      94231
003000*                          BSEO001 COMO MOLDE DE LECTURA)     *      94231
003100*    P013701 14/07/98 LQP  LA TABLA DE CATEGORIAS RESPETA EL  *    P013701
003200*                          ORDEN DE PRIMERA APARICION, NO EL  *    P013701
003300*                          ALFABETICO (BR-14)                *     P013701
003400*    P014924 11/01/99 LQP  Y2K - SOLO AFECTA COPY BSEFDTE     *    P014924
003500*    P020134 18/02/00 LQP  SE REVISA REDACCION DE LOS MENSAJES*    P020134
003600*                          001/002, SIN CAMBIO DE LONGITUD    *    P020134
003700*    P025875 29/09/03 JCR  MANTENIMIENTO PREVENTIVO DE        *    P025875
003800*                          COMENTARIOS, SIN CAMBIO FUNCIONAL  *    P025875
003900*------------------------------------------------------------*
004000*====================*
004100 ENVIRONMENT DIVISION.
004200*====================*
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700     CLASS CLASE-NUMERICA IS '0' THRU '9'
004800     UPSI-0 ON STATUS IS WE-MODO-PRUEBA.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT OPERATION-FILE  ASSIGN TO OPRFILE
005200            ORGANIZATION IS SEQUENTIAL.
005300*=============*
005400 DATA DIVISION.
005500*=============*
005600 FILE SECTION.
005700 FD  OPERATION-FILE
005800     LABEL RECORDS ARE STANDARD.
005900     COPY BSEFOPR.
006000*=======================*
006100 WORKING-STORAGE SECTION.
006200*=======================*
006300 01  WE-ESPECIALES.
006400     02  WE-MODO-PRUEBA          PIC X(01)  VALUE 'N'.
006500     02  WE-SW-VALIDO            PIC X(01)  VALUE 'S'.
006600     02  WE-SW-FIN               PIC X(01)  VALUE 'N'.
006700     02  WE-SW-ENCONTRADO        PIC X(01)  VALUE 'N'.
006800     02  WE-CNT-DELIM            PIC 9(02)  COMP  VALUE ZEROS.
006900     02  WE-MES-LEN              PIC 9(02)  COMP  VALUE ZEROS.
007000     02  WE-ANIO-LEN             PIC 9(02)  COMP  VALUE ZEROS.
007100     02  WE-CNT-CATS             PIC 9(02)  COMP  VALUE ZEROS.
007200     02  WE-IDX                  PIC 9(02)  COMP  VALUE ZEROS.
007300     02  WE-IZQ                  PIC 9(02)  COMP  VALUE ZEROS.
007400     02  WE-PUNT-RESP            PIC 9(03)  COMP  VALUE 1.
007500     02  WE-NOM-LEN              PIC 9(02)  COMP  VALUE ZEROS.
007600     02  FILLER                  PIC X(05)  VALUE SPACES.
007700*------------------ COPIA DE LA FECHA DE PROCESO ---------------*
007800     COPY BSEFDTE.
007900*------------------ AREA DEL PERIODO RECIBIDO -------------------*
008000 01  WE-PERIODO.
008100     02  WE-MES-TXT              PIC X(02)  VALUE SPACES.
008200     02  WE-ANIO-TXT             PIC X(04)  VALUE SPACES.
008300     02  FILLER                  PIC X(04)  VALUE SPACES.
008400 01  FILLER  REDEFINES  WE-PERIODO.
008500     02  WE-MES-TABLA            PIC X(01)  OCCURS 2 TIMES.
008600     02  WE-ANIO-TABLA           PIC X(01)  OCCURS 4 TIMES.
008700     02  FILLER                  PIC X(04).
008800 01  WE-MES-ALFA                 PIC X(02)  JUSTIFIED RIGHT.
008900 01  WE-MES-NUM  REDEFINES  WE-MES-ALFA     PIC 9(02).
009000 01  WE-ANIO-ALFA                PIC X(04)  JUSTIFIED RIGHT.
009100 01  WE-ANIO-NUM  REDEFINES  WE-ANIO-ALFA   PIC 9(04).
009200*------------------ AREA DE TRABAJO DEL NOMBRE DE CATEGORIA -----*
009300 01  WE-AREA-NOMBRE.
009400     02  WE-NOM-LOCAL            PIC X(40)  VALUE SPACES.
009500     02  FILLER                  PIC X(05)  VALUE SPACES.
009600 01  FILLER  REDEFINES  WE-AREA-NOMBRE.
009700     02  WE-NOM-TABLA            PIC X(01)  OCCURS 40 TIMES.
009800*------------------ AREA DE FORMATO DEL IMPORTE ACUMULADO -------*
009900 01  WE-AREA-TOTAL.
010000     02  WE-TOTAL-ENT            PIC 9(09).
010100     02  WE-TOTAL-FRAC           PIC 9(02).
010200     02  WE-FRAC-DEC             PIC 9(01).
010300     02  WE-FRAC-UNI             PIC 9(01).
010400     02  WE-TOTAL-ENT-ED         PIC Z(8)9.
010500     02  WE-TOTAL-TEXTO          PIC X(20)  VALUE SPACES.
010600     02  FILLER                  PIC X(05)  VALUE SPACES.
010700*------------------ TABLA DE CATEGORIAS EN ORDEN DE APARICION ---*
010800 01  WT02-TABLA-CATEGORIAS.
010900     02  WT02-FILA  OCCURS  40 TIMES.
011000         04  WT02-NOMBRE         PIC X(40).
011100         04  WT02-TOTAL          PIC S9(09)V99 COMP-3.
011200         04  FILLER              PIC X(05).
011300*------------------ TABLA DE MENSAJES DEL MANEJADOR -------------*
011400 01  WT01-TABLA-MENSAJES.
011500     02  FILLER                  PIC X(113) VALUE
011600          '001*Неверный период!
011700-         ' Введите /report_expense <MM.AAAA>.     
011800-         '                       -BSEF005 '.
011900     02  FILLER                  PIC X(113) VALUE
012000          '002*За указанный период
012100-         ' расходы отсутствуют.        
012200-         '                 -BSEF005 '.
012300 01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
012400     02  FILLER  OCCURS  2  TIMES.
012500         04  WT01-COD-MSG        PIC 9(03).
012600         04  FILLER              PIC X(01).
012700         04  WT01-TXT-MSG.
012800             06  WT01-MSG-DSC    PIC X(100).
012900             06  WT01-MSG-PRG    PIC X(09).
013000*------------------*
013100 LINKAGE SECTION.
013200*------------------*
013300     COPY BSEFCOM.
013400*------------------*
013500 PROCEDURE DIVISION  USING  BSEF-COMAREA.
013600*------------------*
013700     PERFORM  000-INICIAR-RUTINA.
013800     PERFORM  100-PROCESAR-RUTINA.
013900     PERFORM  900-TERMINAR-RUTINA.
014000*--------------*
014100 000-INICIAR-RUTINA.
014200*--------------*
014300     MOVE  'S'                    TO WE-SW-VALIDO.
014400     MOVE  ZEROS                  TO WE-CNT-CATS.
014500     ACCEPT WE-BSEFDTE-FECHA-PROCESO FROM DATE.
014600*---------------*
014700 100-PROCESAR-RUTINA.
014800*---------------*
014900     PERFORM  200-VALIDAR-PERIODO.
015000     IF  WE-SW-VALIDO = 'S'
015100         PERFORM  300-LEER-OPERACIONES
015200         IF  WE-CNT-CATS = ZEROS
015300             PERFORM  850-ARMAR-RESPUESTA-SIN-GASTOS
015400         ELSE
015500             PERFORM  700-ARMAR-RESPUESTA-OK
015600         END-IF
015700     ELSE
015800         PERFORM  800-ARMAR-RESPUESTA-ERROR
015900     END-IF.
016000*--------------------*
016100 200-VALIDAR-PERIODO.
016200*--------------------*
016300*--- BR-10: "MM.AAAA" - MES 01-12, AAAA NUMERICO, SIN ANALISIS
016400*--- PARCIAL.  EL PUNTO ES EL UNICO SEPARADOR ACEPTADO.
016500     MOVE  'S'                    TO WE-SW-VALIDO.
016600     MOVE  SPACES                 TO WE-MES-TXT.
016700     MOVE  SPACES                 TO WE-ANIO-TXT.
016800     MOVE  ZEROS                  TO WE-CNT-DELIM.
016900     MOVE  ZEROS                  TO WE-MES-LEN.
017000     MOVE  ZEROS                  TO WE-ANIO-LEN.
017100     UNSTRING  BCOM-ARG  DELIMITED BY '.'
017200         INTO  WE-MES-TXT   COUNT IN WE-MES-LEN
017300               WE-ANIO-TXT  COUNT IN WE-ANIO-LEN
017400         TALLYING IN  WE-CNT-DELIM
017500     END-UNSTRING.
017600     IF  WE-CNT-DELIM = ZEROS
017700     OR  WE-MES-LEN = ZEROS
017800     OR  WE-ANIO-LEN = ZEROS
017900     OR  WE-MES-LEN > 2
018000     OR  WE-ANIO-LEN > 4
018100         MOVE  'N'                 TO WE-SW-VALIDO
018200     END-IF.
018300     IF  WE-SW-VALIDO = 'S'
018400         PERFORM  210-VALIDAR-DIGITOS-MES
018500     END-IF.
018600     IF  WE-SW-VALIDO = 'S'
018700         PERFORM  220-VALIDAR-DIGITOS-ANIO
018800     END-IF.
018900     IF  WE-SW-VALIDO = 'S'
019000         MOVE  WE-MES-TXT (1:WE-MES-LEN)    TO WE-MES-ALFA
019100         INSPECT  WE-MES-ALFA  REPLACING LEADING SPACE BY '0'
019200         MOVE  WE-ANIO-TXT (1:WE-ANIO-LEN)  TO WE-ANIO-ALFA
019300         INSPECT  WE-ANIO-ALFA  REPLACING LEADING SPACE BY '0'
019400         IF  WE-MES-NUM < 1  OR  WE-MES-NUM > 12
019500             MOVE  'N'              TO WE-SW-VALIDO
019600         END-IF
019700     END-IF.
019800*--------------------------*
019900 210-VALIDAR-DIGITOS-MES.
020000*--------------------------*
020100     MOVE  1                      TO WE-IDX.
020200     PERFORM  211-UN-DIGITO-MES
020300                 THRU  211-UN-DIGITO-MES-EXIT
020400        UNTIL  WE-IDX > WE-MES-LEN
020500            OR  WE-SW-VALIDO = 'N'.
020600*--------------------------*
020700 211-UN-DIGITO-MES.
020800*--------------------------*
020900     IF  WE-MES-TABLA (WE-IDX) IS NOT CLASE-NUMERICA
021000         MOVE  'N'                  TO WE-SW-VALIDO
021100     END-IF.
021200     ADD  1                         TO WE-IDX.
021300 211-UN-DIGITO-MES-EXIT.
021400     EXIT.
021500*--------------------------*
021600 220-VALIDAR-DIGITOS-ANIO.
021700*--------------------------*
021800     MOVE  1                      TO WE-IDX.
021900     PERFORM  221-UN-DIGITO-ANIO
022000                 THRU  221-UN-DIGITO-ANIO-EXIT
022100        UNTIL  WE-IDX > WE-ANIO-LEN
022200            OR  WE-SW-VALIDO = 'N'.
022300*--------------------------*
022400 221-UN-DIGITO-ANIO.
022500*--------------------------*
022600     IF  WE-ANIO-TABLA (WE-IDX) IS NOT CLASE-NUMERICA
022700         MOVE  'N'                  TO WE-SW-VALIDO
022800     END-IF.
022900     ADD  1                         TO WE-IDX.
023000 221-UN-DIGITO-ANIO-EXIT.
023100     EXIT.
023200*--------------------------*
023300 300-LEER-OPERACIONES.
023400*--------------------------*
023500     MOVE  'N'                     TO WE-SW-FIN.
023600     OPEN  INPUT  OPERATION-FILE.
023700     PERFORM  310-LEER-UNA-OPERACION
023800                 THRU  310-LEER-UNA-OPERACION-EXIT
023900        UNTIL  WE-SW-FIN = 'S'.
024000     CLOSE  OPERATION-FILE.
024100*--------------------------*
024200 310-LEER-UNA-OPERACION.
024300*--------------------------*
024400     READ  OPERATION-FILE
024500         AT END
024600             MOVE  'S'              TO WE-SW-FIN
024700             GO TO 310-LEER-UNA-OPERACION-EXIT
024800     END-READ.
024900     IF  OPR-USER-ID = BCOM-USR-ID
025000     AND OPR-CAT-TYPE = 'E'
025100     AND OPR-YEAR = WE-ANIO-NUM
025200     AND OPR-MONTH = WE-MES-NUM
025300         PERFORM  320-ACUMULAR-CATEGORIA
025400     END-IF.
025500 310-LEER-UNA-OPERACION-EXIT.
025600     EXIT.
025700*--------------------------*
025800 320-ACUMULAR-CATEGORIA.
025900*--------------------------*
026000*--- BR-12/BR-14: SUMA POR CATEGORIA, RESPETANDO EL ORDEN EN QUE
026100*--- CADA CATEGORIA APARECE POR PRIMERA VEZ EN EL ARCHIVO.
026200     MOVE  'N'                     TO WE-SW-ENCONTRADO.
026300     MOVE  1                       TO WE-IDX.
026400     PERFORM  330-BUSCAR-UNA-FILA
026500                 THRU  330-BUSCAR-UNA-FILA-EXIT
026600        UNTIL  WE-IDX > WE-CNT-CATS
026700            OR  WE-SW-ENCONTRADO = 'S'.
026800     IF  WE-SW-ENCONTRADO = 'N'
026900         ADD  1                     TO WE-CNT-CATS
027000         MOVE  OPR-CAT-NAME         TO WT02-NOMBRE (WE-CNT-CATS)
027100         MOVE  OPR-AMOUNT           TO WT02-TOTAL (WE-CNT-CATS)
027200     END-IF.
027300*--------------------------*
027400 330-BUSCAR-UNA-FILA.
027500*--------------------------*
027600     IF  WT02-NOMBRE (WE-IDX) = OPR-CAT-NAME
027700         ADD  OPR-AMOUNT             TO WT02-TOTAL (WE-IDX)
027800         MOVE  'S'                   TO WE-SW-ENCONTRADO
027900     ELSE
028000         ADD  1                      TO WE-IDX
028100     END-IF.
028200 330-BUSCAR-UNA-FILA-EXIT.
028300     EXIT.
028400*--------------------------*
028500 400-FORMATEAR-TOTAL.
028600*--------------------------*
028700*--- BR-12: EL TOTAL SIEMPRE MUESTRA AL MENOS UN DECIMAL; EL
028800*--- SEGUNDO DECIMAL SOLO APARECE CUANDO NO ES CERO.
028900     MOVE  WT02-TOTAL (WE-IDX)      TO WE-TOTAL-ENT.
029000     COMPUTE  WE-TOTAL-FRAC =
029100         (WT02-TOTAL (WE-IDX) - WE-TOTAL-ENT) * 100.
029200     MOVE  WE-TOTAL-ENT             TO WE-TOTAL-ENT-ED.
029300     MOVE  1                        TO WE-IZQ.
029400     PERFORM  410-BUSCAR-IZQUIERDA
029500                 THRU  410-BUSCAR-IZQUIERDA-EXIT
029600        UNTIL  WE-IZQ = 9
029700            OR  WE-TOTAL-ENT-ED (WE-IZQ:1) NOT = SPACE.
029800     DIVIDE  WE-TOTAL-FRAC  BY 10  GIVING  WE-FRAC-DEC
029900                                        REMAINDER  WE-FRAC-UNI.
030000     MOVE  SPACES                   TO WE-TOTAL-TEXTO.
030100     IF  WE-FRAC-UNI = ZEROS
030200         STRING  WE-TOTAL-ENT-ED (WE-IZQ:10 - WE-IZQ)
030300             DELIMITED BY SIZE
030400                 '.'                          DELIMITED BY SIZE
030500                 WE-FRAC-DEC                  DELIMITED BY SIZE
030600             INTO WE-TOTAL-TEXTO
030700         END-STRING
030800     ELSE
030900         STRING  WE-TOTAL-ENT-ED (WE-IZQ:10 - WE-IZQ)
031000             DELIMITED BY SIZE
031100                 '.'                          DELIMITED BY SIZE
031200                 WE-TOTAL-FRAC                DELIMITED BY SIZE
031300             INTO WE-TOTAL-TEXTO
031400         END-STRING
031500     END-IF.
031600*--------------------------*
031700 410-BUSCAR-IZQUIERDA.
031800*--------------------------*
031900     ADD  1                         TO WE-IZQ.
032000 410-BUSCAR-IZQUIERDA-EXIT.
032100     EXIT.
032200*--------------------------*
032300 420-RECORTAR-NOMBRE-CAT.
032400*--------------------------*
032500     MOVE  WT02-NOMBRE (WE-IDX)     TO WE-NOM-LOCAL.
032600     MOVE  40                       TO WE-NOM-LEN.
032700     PERFORM  421-RECORTAR-NOMBRE
032800                 THRU  421-RECORTAR-NOMBRE-EXIT
032900        UNTIL  WE-NOM-LEN = ZEROS
033000            OR  WE-NOM-TABLA (WE-NOM-LEN) NOT = SPACE.
033100*--------------------------*
033200 421-RECORTAR-NOMBRE.
033300*--------------------------*
033400     SUBTRACT  1                    FROM WE-NOM-LEN.
033500 421-RECORTAR-NOMBRE-EXIT.
033600     EXIT.
033700*--------------------------*
033800 700-ARMAR-RESPUESTA-OK.
033900*--------------------------*
034000     MOVE  SPACES                   TO BCOM-RESPUESTA-TXT.
034100     MOVE  1                        TO WE-PUNT-RESP.
034200     STRING  'Подготовил отчёт по вашим'
034300         DELIMITED BY SIZE
034400         ' расходам за указанный месяц:'
034500         DELIMITED BY SIZE
034600         INTO BCOM-RESPUESTA-TXT
034700         WITH POINTER WE-PUNT-RESP
034800     END-STRING.
034900     PERFORM  710-AGREGAR-FILA-REPORTE
035000                 THRU  710-AGREGAR-FILA-REPORTE-EXIT
035100        VARYING  WE-IDX FROM 1 BY 1 UNTIL WE-IDX > WE-CNT-CATS.
035200     MOVE  ZEROS                    TO BCOM-COD-RESPUESTA.
035300*--------------------------------*
035400 710-AGREGAR-FILA-REPORTE.
035500*--------------------------------*
035600     PERFORM  400-FORMATEAR-TOTAL.
035700     PERFORM  420-RECORTAR-NOMBRE-CAT.
035800     STRING  X'0A'                   DELIMITED BY SIZE
035900         WE-NOM-LOCAL (1:WE-NOM-LEN)
036000         DELIMITED BY SIZE
036100         ': '                          DELIMITED BY SIZE
036200         WE-TOTAL-TEXTO
036300         DELIMITED BY SPACE
036400         ' руб.'                       DELIMITED BY SIZE
036500         INTO BCOM-RESPUESTA-TXT
036600         WITH POINTER WE-PUNT-RESP
036700     END-STRING.
036800 710-AGREGAR-FILA-REPORTE-EXIT.
036900     EXIT.
037000*-------------------------*
037100 800-ARMAR-RESPUESTA-ERROR.
037200*-------------------------*
037300     MOVE  WT01-COD-MSG (01)        TO BCOM-COD-RESPUESTA.
037400     MOVE  WT01-MSG-DSC (01)        TO BCOM-RESPUESTA-TXT.
037500*-------------------------------*
037600 850-ARMAR-RESPUESTA-SIN-GASTOS.
037700*-------------------------------*
037800     MOVE  WT01-COD-MSG (02)        TO BCOM-COD-RESPUESTA.
037900     MOVE  WT01-MSG-DSC (02)        TO BCOM-RESPUESTA-TXT.
038000*---------------*
038100 900-TERMINAR-RUTINA.
038200*---------------*
038300     GOBACK.
