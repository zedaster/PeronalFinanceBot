000100*------------------------------------------------------------*
000200*    BSEFOPR  -  LAYOUT DE REGISTRO DE OPERACION (OPERATION) *
000300*    BITACORA DE MOVIMIENTOS DE INGRESO/EGRESO, SOLO ALTA    *
000400*------------------------------------------------------------*
000500*    91003 14/02/94 RTV  VERSION ORIGINAL DEL LAYOUT         *       91003
000600*    93117 09/09/97 LQP  SE AGREGA OPR-CAT-TYPE AL LAYOUT    *       93117
000700*------------------------------------------------------------*
000800 01  REG-BSEFOPR.
000900     02  OPR-USER-ID             PIC 9(09).
001000     02  OPR-CAT-NAME            PIC X(40).
001100     02  OPR-CAT-TYPE            PIC X(01).
001200     02  OPR-YEAR                PIC 9(04).
001300     02  OPR-MONTH               PIC 9(02).
001400     02  OPR-AMOUNT              PIC S9(09)V99 COMP-3.
001500     02  FILLER                  PIC X(10).
