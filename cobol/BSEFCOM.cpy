000100*------------------------------------------------------------*
000200*    BSEFCOM  -  COMAREA DE ENLACE ENTRE BSEF001 Y LOS       *
000300*    PROGRAMAS MANEJADORES DE COMANDO (CALL, NO CICS LINK)   *
000400*------------------------------------------------------------*
000500*    91003 14/02/94 RTV  VERSION ORIGINAL DEL LAYOUT         *       91003
000600*    93117 09/09/97 LQP  SE AGREGA BCOM-USR-BALANCE          *       93117
000700*------------------------------------------------------------*
000800 01  BSEF-COMAREA.
000900     02  BCOM-CMD-NAME           PIC X(30).
001000     02  BCOM-USER-CHAT-ID       PIC 9(15).
001100     02  BCOM-ARG                PIC X(40).
001200     02  BCOM-CAT-TYPE           PIC X(01).
001300     02  BCOM-USR-ID             PIC 9(09).
001400     02  BCOM-USR-BALANCE        PIC S9(09)V99 COMP-3.
001500     02  BCOM-RESPUESTA-TXT      PIC X(240).
001600     02  BCOM-COD-RESPUESTA      PIC 9(02).
001700     02  FILLER                  PIC X(05).
