000100*------------------------------------------------------------*
000200*    BSEFNAM  -  AREA DE COTEJO DE NOMBRE DE CATEGORIA SIN   *
000300*    DISTINGUIR MAYUSCULA/MINUSCULA (BIF DEEDIT DEL AREA BSE)*
000400*------------------------------------------------------------*
000500*    91003 14/02/94 RTV  VERSION ORIGINAL                    *       91003
000600*------------------------------------------------------------*
000700 01  WE-BSEFNAM-NOMBRE-1         PIC X(40).
000800 01  WE-BSEFNAM-NOMBRE-2         PIC X(40).
000900 01  WE-BSEFNAM-TABLA-1  REDEFINES  WE-BSEFNAM-NOMBRE-1.
001000     02  WE-BSEFNAM-CHAR-1       PIC X(01)  OCCURS 40 TIMES.
001100 01  WE-BSEFNAM-TABLA-2  REDEFINES  WE-BSEFNAM-NOMBRE-2.
001200     02  WE-BSEFNAM-CHAR-2       PIC X(01)  OCCURS 40 TIMES.
001300 01  WE-BSEFNAM-SW-IGUALES       PIC X(01)  VALUE 'S'.
